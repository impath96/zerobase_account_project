000100******************************************************************
000110* This program is the nightly posting batch for the personal
000120*    deposit account ledger.  It reads a file of teller/branch
000130*    requests (open, close, list, get, use-balance, cancel-balance
000140*    and query-transaction), applies the posting rules against the
000150*    account master and the transaction journal, and writes a
000160*    response row for every request it accepts and an error row
000170*    for every request it rejects.  Both the account master and
000180*    the transaction journal are rewritten whole at end of run,
000190*    the same generation-file technique this shop has used on its
000200*    other sequential ledgers since the DASD-shortage years -- no
000210*    direct-access master file exists for the deposit ledger.
000220******************************************************************
000230 IDENTIFICATION              DIVISION.
000240*-----------------------------------------------------------------
000250 PROGRAM-ID.                 ACCTUPDT.
000260 AUTHOR.                     D. R. FELSTEAD.
000270 INSTALLATION.               MIDSTATE TRUST COMPANY - DATA
000280                             PROCESSING.
000290 DATE-WRITTEN.               AUGUST 14, 1987.
000300 DATE-COMPILED.
000310 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000320*-----------------------------------------------------------------
000330* CHANGE LOG
000340*-----------------------------------------------------------------
000350* DATE        BY   REQUEST   DESCRIPTION
000360* ----------  ---  --------  ---------------------------------
000370* 1987-08-14  DRF  CR-0114   ORIGINAL RELEASE.  OPEN, CLOSE AND
000380*                            USE-BALANCE POSTING AGAINST THE
000390*                            ACCOUNT MASTER ONLY.
000400* 1988-02-03  DRF  CR-0139   ADDED CANCEL-BALANCE (REVERSAL)
000410*                            POSTING AND THE TRANSACTION JOURNAL.
000420* 1988-11-21  MTO  CR-0201   ADDED MAX-ACCOUNT-PER-USER-10 EDIT ON
000430*                            ACCOUNT OPEN PER AUDIT FINDING 88-07.
000440* 1989-06-05  MTO  CR-0244   CORRECTED ACCT NUMBER ASSIGNMENT TO
000450*                            CARRY FORWARD THE HIGHEST ACCT-ID ON
000460*                            FILE, NOT A COUNT OF MASTER ROWS.
000470* 1990-01-17  KJW  CR-0301   ADDED FAILED-TRANSACTION JOURNALING
000480*                            FOR REJECTED USE/CANCEL POSTINGS.
000490* 1990-09-30  KJW  CR-0322   ADDED QUERY-TRANSACTION REQUEST FOR
000500*                            TELLER LOOKUP SUPPORT.
000510* 1991-04-11  KJW  CR-0356   ADDED LIST-ACCOUNTS REQUEST FOR
000520*                            BRANCH INQUIRY REPORTS.
000530* 1992-07-22  SAP  CR-0410   BALANCE/AMOUNT FIELDS CONVERTED TO
000540*                            PACKED DECIMAL PER SYSTEMS STD S-114.
000550* 1993-03-08  SAP  CR-0447   ONE-YEAR CANCEL CUTOFF EDIT ADDED PER
000560*                            COMPTROLLER DIRECTIVE 93-2.
000570* 1994-10-02  CMR  CR-0502   ADDED GET-ACCOUNT (BY SURROGATE ID)
000580*                            REQUEST FOR RECONCILIATION BATCH.
000590* 1995-05-19  CMR  CR-0533   RAISED TABLE SIZES (USERS 500, ACCTS
000600* 2000, JOURNAL 5000) FOR VOLUME GROWTH.
000610* 1998-01-08  CMR  CR-0610   YEAR 2000 REMEDIATION.  TIMESTAMP
000620*                            FIELDS EXPANDED TO 4-DIGIT YEAR AND
000630*                            CANCEL-CUTOFF ARITHMETIC RETESTED FOR
000640*                            THE CENTURY ROLLOVER.
000650* 1999-11-30  CMR  CR-0641   FINAL Y2K SIGN-OFF TESTING COMPLETED.
000660* 2001-08-14  PDV  CR-0702   CORRECTED CANCEL CUTOFF TO USE THE
000670*                            RUN DATE MINUS ONE YEAR, NOT THE
000680*                            PRIOR BUSINESS DATE.
000690* 2003-02-27 PDV CR-0733 ADDED TEST-RUN-REQUESTED SWITCH (UPSI)
000700*                            FOR PARALLEL-RUN DIAGNOSTICS.
000710* 2004-06-15  PDV  CR-0758   BRANCH AUDIT 04-03 FOUND NEW ACCOUNT
000720*                            NUMBERS BUILT FROM A FLAT 9000000000
000730*                            OFFSET INSTEAD OF THE PRIOR HIGHEST
000740*                            ACCT-NUMBER ON FILE.  CORRECTED TO
000750*                            CARRY THE HIGHEST ACCT-NUMBER FORWARD
000760*                            PER THE ORIGINAL CR-0244 INTENT.
000770* 2004-09-02  PDV  CR-0761   REJECTED USE/CANCEL REQUESTS WERE NOT
000780*                            REACHING THE FAILED-TXN JOURNAL ROW
000790*                            CR-0301 CALLS FOR - ONLY A REJECT
000800*                            FROM ACCTBAL ITSELF EVER WROTE ONE.
000810*                            VALIDATION-STAGE REJECTS NOW POST THE
000820*                            FAIL ROW DIRECTLY, AND THE CANCEL
000830*                            SIDE JOURNALS A FAIL ROW THE SAME AS
000840*                            THE USE SIDE ALWAYS HAS.
000850* 2004-11-19  MTO  CR-0765   BRANCH AUDIT 04-05 FOUND THE CR-0201
000860*                            10-ACCOUNT EDIT ONLY COUNTED IN-USE
000870*                            ROWS, SO A USER WHO CLOSED ACCOUNTS
000880*                            COULD OPEN PAST THE LIMIT.  CORRECTED
000890*                            TO COUNT EVERY MASTER ROW FOR THE
000900*                            USER REGARDLESS OF STATUS, PER THE
000910*                            ORIGINAL 88-07 AUDIT FINDING.
000920* 2005-03-08  KJW  CR-0770   USE-BALANCE POSTED ANY AMOUNT THE
000930*                            TELLER SYSTEM SENT, INCLUDING AMOUNTS
000940*                            UNDER THE 10-UNIT TELLER-WINDOW FLOOR
000950*                            OR OVER THE 1-BILLION-UNIT SINGLE
000960*                            ITEM CEILING.  ADDED THE FIELD EDIT
000970*                            TO 600-VALIDATE-USE PER SYSTEMS STD
000980*                            S-114 SO AN OUT-OF-RANGE AMOUNT IS
000990*                            REJECTED INVALID-REQUEST INSTEAD OF
001000*                            REACHING THE BALANCE CHECK.
001010* 2005-05-19  KJW  CR-0774   GET-ACCOUNT ON AN UNKNOWN SURROGATE
001020*                            ID WAS LOGGED UNDER THE SAME "02"
001030*                            ACCOUNT-NOT-FOUND CODE AS A RULE-2
001040*                            BUSINESS REJECT, INDISTINGUISHABLE
001050*                            FROM CLOSE/USE/CANCEL'S CATALOGUED
001060*                            REJECTS ON THE ERROR FILE.  NOW
001070*                            FALLS THROUGH TO 900-REJECT-BAD-
001080*                            REQUEST WITH THE NEGATIVE-ID CASE,
001090*                            AS ORIGINALLY INTENDED.
001100*-----------------------------------------------------------------
001110******************************************************************
001120 ENVIRONMENT                 DIVISION.
001130*-----------------------------------------------------------------
001140 CONFIGURATION               SECTION.
001150 SOURCE-COMPUTER.            MIDSTATE-3090.
001160 OBJECT-COMPUTER.            MIDSTATE-3090.
001170 SPECIAL-NAMES.
001180     C01 IS TOP-OF-FORM
001190     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
001200     UPSI-0 OFF STATUS IS TEST-RUN-NOT-REQUESTED
001210     CLASS ACCT-STATUS-CLASS IS "1" THRU "2".
001220*-----------------------------------------------------------------
001230 INPUT-OUTPUT                SECTION.
001240 FILE-CONTROL.
001250     SELECT  ACCOUNT-USER-FILE
001260             ASSIGN TO       "ACCTUSR"
001270             ORGANIZATION IS LINE SEQUENTIAL.
001280
001290     SELECT  ACCOUNT-MASTER-FILE
001300             ASSIGN TO       "ACCTMST"
001310             ORGANIZATION IS LINE SEQUENTIAL.
001320
001330* The "N" (next-generation) master and journal decks this run
001340* writes fresh each time, in place of REWRITE against the input
001350* deck - the whole-file generation-file technique noted on the
001360* program banner above.
001370     SELECT  ACCOUNT-MASTER-FILE-OUT
001380             ASSIGN TO       "ACCTMSTN"
001390             ORGANIZATION IS LINE SEQUENTIAL.
001400
001410     SELECT  TRANSACTION-JOURNAL-FILE
001420             ASSIGN TO       "ACCTTRN"
001430             ORGANIZATION IS LINE SEQUENTIAL.
001440
001450     SELECT  TRANSACTION-JOURNAL-FILE-OUT
001460             ASSIGN TO       "ACCTTRNN"
001470             ORGANIZATION IS LINE SEQUENTIAL.
001480
001490     SELECT  REQUEST-TRANSACTION-FILE
001500             ASSIGN TO       "ACCTREQ"
001510             ORGANIZATION IS LINE SEQUENTIAL.
001520
001530     SELECT  ACCOUNT-RESPONSE-FILE
001540             ASSIGN TO       "ACCTRSP"
001550             ORGANIZATION IS LINE SEQUENTIAL.
001560
001570     SELECT  ACCOUNT-ERROR-FILE
001580             ASSIGN TO       "ACCTERR"
001590             ORGANIZATION IS LINE SEQUENTIAL.
001600******************************************************************
001610 DATA                        DIVISION.
001620*-----------------------------------------------------------------
001630 FILE                        SECTION.
001640*-----------------------------------------------------------------
001650 FD  ACCOUNT-USER-FILE
001660     RECORD CONTAINS 40 CHARACTERS
001670     DATA RECORD IS ACCOUNT-USER-RECORD.
001680COPY "ACUSRREC.CPY".
001690
001700 FD  ACCOUNT-MASTER-FILE
001710     RECORD CONTAINS 100 CHARACTERS
001720     DATA RECORD IS ACCOUNT-MASTER-RECORD.
001730COPY "ACMSTREC.CPY".
001740
001750* Output layout mirrors ACMSTREC.CPY's AM- fields under an AO-
001760* prefix - this shop names an output record for the file it goes
001770* to, not the copybook it was built from, since the two decks are
001780* never open at once under the same record name.
001790 FD  ACCOUNT-MASTER-FILE-OUT
001800     RECORD CONTAINS 100 CHARACTERS
001810     DATA RECORD IS ACCT-MASTER-RECORD-OUT.
001820 01  ACCT-MASTER-RECORD-OUT.
001830     05  AO-ACCT-ID               PIC 9(09).
001840     05  AO-USER-ID               PIC 9(09).
001850     05  AO-ACCT-NUMBER           PIC X(10).
001860     05  AO-ACCT-STATUS           PIC X(01).
001870         88  AO-ACCT-IN-USE                VALUE "1".
001880         88  AO-ACCT-UNREGISTERED          VALUE "2".
001890     05  AO-ACCT-BALANCE          PIC S9(13)     COMP-3.
001900     05  AO-REGISTERED-AT         PIC X(26).
001910     05  AO-UNREGISTERED-AT       PIC X(26).
001920     05  FILLER                   PIC X(12).
001930
001940 FD  TRANSACTION-JOURNAL-FILE
001950     RECORD CONTAINS 90 CHARACTERS
001960     DATA RECORD IS TRANSACTION-JOURNAL-RECORD.
001970COPY "TRNJRNREC.CPY".
001980
001990 FD  TRANSACTION-JOURNAL-FILE-OUT
002000     RECORD CONTAINS 90 CHARACTERS
002010     DATA RECORD IS TXN-JOURNAL-RECORD-OUT.
002020* TO- prefix, same output-record naming habit as AO- above,
002030* mirroring TRNJRNREC.CPY's TJ- fields.
002040 01  TXN-JOURNAL-RECORD-OUT.
002050     05  TO-TXN-ID                PIC X(32).
002060     05  TO-ACCT-ID               PIC 9(09).
002070     05  TO-RESULT-TYPE           PIC X(01).
002080         88  TO-SUCCESS                    VALUE "S".
002090         88  TO-FAILED                     VALUE "F".
002100     05  TO-TXN-TYPE              PIC X(01).
002110         88  TO-IS-USE                     VALUE "U".
002120         88  TO-IS-CANCEL                  VALUE "C".
002130     05  TO-AMOUNT                PIC S9(13)     COMP-3.
002140     05  TO-BALANCE-SNAPSHOT      PIC S9(13)     COMP-3.
002150     05  TO-TRANSACTED-AT         PIC X(26).
002160     05  FILLER                   PIC X(07).
002170
002180 FD  REQUEST-TRANSACTION-FILE
002190     RECORD CONTAINS 51 CHARACTERS
002200     DATA RECORD IS REQUEST-TRANSACTION-RECORD.
002210* One fixed 51-byte layout carries all seven request kinds; RQ-
002220* TYPE tells 300-DISPATCH-REQUEST which of the trailing fields
002230* are meaningful for a given record.
002240COPY "ACREQREC.CPY".
002250
002260 FD  ACCOUNT-RESPONSE-FILE
002270     RECORD CONTAINS 98 CHARACTERS
002280     DATA RECORD IS ACCOUNT-RESPONSE-RECORD.
002290COPY "ACRSPREC.CPY".
002300
002310 FD  ACCOUNT-ERROR-FILE
002320     RECORD CONTAINS 54 CHARACTERS
002330     DATA RECORD IS ACCOUNT-ERROR-RECORD.
002340* ER-ERROR-CODE's 88-levels are the whole reject catalogue this
002350* program can raise - see ACERRREC.CPY for the numbered RULE list.
002360COPY "ACERRREC.CPY".
002370*-----------------------------------------------------------------
002380 WORKING-STORAGE             SECTION.
002390*-----------------------------------------------------------------
002400* Table-size ceilings, raised once already under CR-0533 for
002410* volume growth.  Kept as 77-level standalones rather than buried
002420* in a record so a size change is a one-line VALUE edit.
002430*-----------------------------------------------------------------
002440 77  WS-MAX-USERS              PIC 9(04)      COMP    VALUE 0500.
002450 77  WS-MAX-ACCTS              PIC 9(04)      COMP    VALUE 2000.
002460 77  WS-MAX-JOURNAL            PIC 9(04)      COMP    VALUE 5000.
002470 77  WS-MAX-ACCT-PER-USER      PIC 9(02)      COMP    VALUE 10.
002480*-----------------------------------------------------------------
002490* One byte per condition this run needs to remember across
002500* paragraph boundaries - EOF on each of the four input streams,
002510* a found/not-found flag reused by every table search, and the
002520* pass/fail switch each VALIDATE- paragraph sets for its caller.
002530*-----------------------------------------------------------------
002540 01  WS-RUN-SWITCHES.
002550     05  WS-USER-EOF-SW            PIC X(01)  VALUE "N".
002560         88  WS-USER-EOF                      VALUE "Y".
002570     05  WS-ACCT-EOF-SW            PIC X(01)  VALUE "N".
002580         88  WS-ACCT-EOF                      VALUE "Y".
002590     05  WS-JOURNAL-EOF-SW         PIC X(01)  VALUE "N".
002600         88  WS-JOURNAL-EOF                   VALUE "Y".
002610     05  WS-REQUEST-EOF-SW         PIC X(01)  VALUE "N".
002620         88  WS-REQUEST-EOF                   VALUE "Y".
002630     05  WS-FOUND-SW               PIC X(01)  VALUE "N".
002640         88  WS-FOUND                         VALUE "Y".
002650         88  WS-NOT-FOUND                     VALUE "N".
002660     05  WS-VALID-SW               PIC X(01)  VALUE "Y".
002670         88  WS-REQUEST-VALID                 VALUE "Y".
002680         88  WS-REQUEST-INVALID               VALUE "N".
002690     05  TEST-RUN-REQUESTED        PIC X(01)  VALUE "N".
002700     05  TEST-RUN-NOT-REQUESTED    PIC X(01)  VALUE "Y".
002710*-----------------------------------------------------------------
002720* Run totals and table subscripts, grouped under one COMP header
002730* so every counter in the program is binary - no zoned arithmetic
002740* on a loop index or an accumulator in this shop's code.
002750*-----------------------------------------------------------------
002760 01  WS-COUNTERS                  COMP.
002770     05  WS-USER-COUNT             PIC 9(04)  VALUE ZERO.
002780     05  WS-ACCT-COUNT             PIC 9(04)  VALUE ZERO.
002790     05  WS-JOURNAL-COUNT          PIC 9(04)  VALUE ZERO.
002800     05  WS-IDX                    PIC 9(04)  VALUE ZERO.
002810     05  WS-MATCH-IDX              PIC 9(04)  VALUE ZERO.
002820     05  WS-USER-ACCT-CNT          PIC 9(02)  VALUE ZERO.
002830     05  WS-TXN-MATCH-IDX          PIC 9(04)  VALUE ZERO.
002840     05  WS-REQUEST-READ-CNT       PIC 9(06)  VALUE ZERO.
002850     05  WS-RESPONSE-WRITE-CNT     PIC 9(06)  VALUE ZERO.
002860     05  WS-ERROR-WRITE-CNT        PIC 9(06)  VALUE ZERO.
002870*-----------------------------------------------------------------
002880* In-memory copy of the account roster, the account master and the
002890* transaction journal.  There is no ISAM support in this shop's
002900* target run-time, so every point lookup the posting rules need is
002910* a table scan against one of these three tables, loaded whole at
002920* the start of the run and (for the master and journal) rewritten
002930* whole at the end of the run.
002940*-----------------------------------------------------------------
002950 01  WS-USER-TABLE.
002960     05  WS-USER-ENTRY OCCURS 500 TIMES
002970                        INDEXED BY WS-USER-IX.
002980         10  WS-USER-ID-TBL            PIC 9(09).
002990         10  WS-USER-NAME-TBL          PIC X(20).
003000
003010 01  WS-ACCT-TABLE.
003020     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
003030                        INDEXED BY WS-ACCT-IX.
003040         10  WS-ACCT-ID-TBL            PIC 9(09).
003050         10  WS-ACCT-USER-ID-TBL       PIC 9(09).
003060         10  WS-ACCT-NUMBER-TBL        PIC X(10).
003070         10  WS-ACCT-STATUS-TBL        PIC X(01).
003080         10  WS-ACCT-BALANCE-TBL       PIC S9(13) COMP-3.
003090         10  WS-ACCT-REG-AT-TBL        PIC X(26).
003100         10  WS-ACCT-UNREG-AT-TBL      PIC X(26).
003110
003120 01  WS-JOURNAL-TABLE.
003130     05  WS-JOURNAL-ENTRY OCCURS 5000 TIMES
003140                        INDEXED BY WS-JRNL-IX.
003150         10  WS-JRNL-TXN-ID-TBL        PIC X(32).
003160         10  WS-JRNL-ACCT-ID-TBL       PIC 9(09).
003170         10  WS-JRNL-RESULT-TBL        PIC X(01).
003180         10  WS-JRNL-TYPE-TBL          PIC X(01).
003190         10  WS-JRNL-AMOUNT-TBL        PIC S9(13) COMP-3.
003200         10  WS-JRNL-SNAPSHOT-TBL      PIC S9(13) COMP-3.
003210         10  WS-JRNL-AT-TBL            PIC X(26).
003220*-----------------------------------------------------------------
003230* Work areas used while a single request is being processed.
003240*-----------------------------------------------------------------
003250* Whatever key the current request is being searched on - loaded
003260* fresh by the VALIDATE-/GET-/POST- paragraph handling the request
003270* before the matching 600-FIND- paragraph is performed.
003280*-----------------------------------------------------------------
003290 01  WS-LOOKUP-KEYS.
003300     05  WS-LOOKUP-USER-ID         PIC 9(09).
003310     05  WS-LOOKUP-ACCT-NUMBER     PIC X(10).
003320     05  WS-LOOKUP-ACCT-ID         PIC S9(09).
003330     05  WS-LOOKUP-TXN-ID          PIC X(32).
003340
003350 01  WS-LAST-ACCT-ID-SEEN          PIC 9(09)  COMP    VALUE ZERO.
003360 01  WS-NEXT-ACCT-ID               PIC 9(09)  COMP    VALUE ZERO.
003370 01  WS-LAST-ACCT-NUMBER-SEEN      PIC 9(10)  VALUE 999999999.
003380
003390* Numeric/display REDEFINES pair so 600-NEXT-ACCT-NUMBER can add
003400* 1 to the prior highest account number under WS-ACCT-NUMBER-NUM
003410* and then move the result out as the X(10) business account
003420* number CLOSE/USE/CANCEL address the account by.
003430 01  WS-ACCT-NUMBER-WORK.
003440     05  WS-ACCT-NUMBER-NUM        PIC 9(10)  VALUE ZERO.
003450 01  WS-ACCT-NUMBER-DISPLAY REDEFINES WS-ACCT-NUMBER-WORK.
003460     05  WS-ACCT-NUMBER-X          PIC X(10).
003470
003480* ISO-shaped flat timestamp built by 700-BUILD-TIMESTAMP; the
003490* REDEFINES below lets the same 26 bytes move onto a response,
003500* error, or journal record as one field or be built up part by
003510* part.
003520 01  WS-TIMESTAMP-PARTS.
003530     05  WS-TS-YEAR                PIC 9(04).
003540     05  FILLER                    PIC X(01)  VALUE "-".
003550     05  WS-TS-MONTH               PIC 9(02).
003560     05  FILLER                    PIC X(01)  VALUE "-".
003570     05  WS-TS-DAY                 PIC 9(02).
003580     05  FILLER                    PIC X(01)  VALUE "T".
003590     05  WS-TS-HOUR                PIC 9(02).
003600     05  FILLER                    PIC X(01)  VALUE ":".
003610     05  WS-TS-MINUTE              PIC 9(02).
003620     05  FILLER                    PIC X(01)  VALUE ":".
003630     05  WS-TS-SECOND              PIC 9(02).
003640     05  FILLER                    PIC X(03)  VALUE ".000".
003650 01  WS-TIMESTAMP-FLAT REDEFINES WS-TIMESTAMP-PARTS
003660                             PIC X(26).
003670
003680* Run date, captured once in 200-INITIATE-POSTING-RUN and held
003690* for the life of the run so every record this run writes carries
003700* the same date no matter how long the run takes wall-clock.
003710 01  WS-TODAY-DATE.
003720     05  WS-TODAY-YEAR             PIC 9(04).
003730     05  WS-TODAY-MONTH            PIC 9(02).
003740     05  WS-TODAY-DAY              PIC 9(02).
003750 01  WS-TODAY-DATE-FLAT REDEFINES WS-TODAY-DATE
003760                             PIC 9(08).
003770
003780* RULE-4's one-year window, figured once off WS-TODAY-DATE per
003790* CR-0702 (run date minus one year, not the prior business date)
003800* and reused by every CANCEL-BALANCE request this run processes.
003810 01  WS-CANCEL-CUTOFF-DATE.
003820     05  WS-CUTOFF-YEAR            PIC 9(04).
003830     05  WS-CUTOFF-MONTH           PIC 9(02).
003840     05  WS-CUTOFF-DAY             PIC 9(02).
003850 01  WS-CANCEL-CUTOFF-FLAT REDEFINES WS-CANCEL-CUTOFF-DATE
003860                             PIC 9(08).
003870
003880* WS-TXN-SEQUENCE is the low-order half of every generated
003890* transaction id, bumped once per USE/CANCEL posting and never
003900* reset mid-run, so ids stay unique even across two postings in
003910* the same clock second.
003920 01  WS-TXN-SEQUENCE               PIC 9(06)  COMP    VALUE ZERO.
003930 01  WS-TXN-ID-WORK.
003940     05  WS-TID-DATE               PIC 9(08).
003950     05  WS-TID-SEQ                PIC 9(06).
003960     05  FILLER                    PIC X(18)  VALUE SPACES.
003970 01  WS-TXN-ID-FLAT REDEFINES WS-TXN-ID-WORK
003980                             PIC X(32).
003990
004000*-----------------------------------------------------------------
004010* Working copy of the balance-change mutator's parameter block.
004020*-----------------------------------------------------------------
004030 01  WS-BAL-CHANGE-PARMS.
004040     05  WS-BC-OPERATION-CODE      PIC X(01).
004050     05  WS-BC-OLD-BALANCE         PIC S9(13) COMP-3.
004060     05  WS-BC-AMOUNT              PIC S9(13) COMP-3.
004070     05  WS-BC-NEW-BALANCE         PIC S9(13) COMP-3.
004080     05  WS-BC-REJECT-SWITCH       PIC X(01).
004090         88  WS-BC-REJECTED                 VALUE "Y".
004100         88  WS-BC-ACCEPTED                 VALUE "N".
004110******************************************************************
004120 PROCEDURE                   DIVISION.
004130*-----------------------------------------------------------------
004140 100-POST-ACCOUNT-TRANSACTIONS.
004150     PERFORM 200-INITIATE-POSTING-RUN.
004160     PERFORM 200-PROCEED-POSTING-RUN
004170             UNTIL WS-REQUEST-EOF.
004180     PERFORM 200-TERMINATE-POSTING-RUN.
004190     STOP RUN.
004200*-----------------------------------------------------------------
004210 200-INITIATE-POSTING-RUN.
004220     PERFORM 300-OPEN-ALL-FILES.
004230     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
004240     PERFORM 300-LOAD-ACCT-USER-TABLE UNTIL WS-USER-EOF.
004250     PERFORM 300-LOAD-ACCT-MASTER-TABLE UNTIL WS-ACCT-EOF.
004260     PERFORM 300-LOAD-TRANSACTION-JOURNAL-TABLE
004270             UNTIL WS-JOURNAL-EOF.
004280     ACCEPT   WS-TODAY-DATE-FLAT   FROM DATE YYYYMMDD.
004290     COMPUTE  WS-CUTOFF-YEAR  = WS-TODAY-YEAR - 1.
004300     MOVE     WS-TODAY-MONTH       TO WS-CUTOFF-MONTH.
004310     MOVE     WS-TODAY-DAY         TO WS-CUTOFF-DAY.
004320     IF  TEST-RUN-REQUESTED
004330         DISPLAY "ACCTUPDT RUNNING IN TEST MODE - UPSI-0 IS ON"
004340     END-IF.
004350     PERFORM 300-READ-REQUEST-FILE.
004360*-----------------------------------------------------------------
004370 200-PROCEED-POSTING-RUN.
004380     PERFORM 300-DISPATCH-REQUEST.
004390     PERFORM 300-READ-REQUEST-FILE.
004400*-----------------------------------------------------------------
004410 200-TERMINATE-POSTING-RUN.
004420     PERFORM 300-REWRITE-ACCT-MASTER-FILE.
004430     PERFORM 300-REWRITE-TRANSACTION-JOURNAL-FILE.
004440     PERFORM 300-CLOSE-ALL-FILES.
004450     DISPLAY "ACCTUPDT - REQUESTS READ    = " WS-REQUEST-READ-CNT.
004460     DISPLAY "ACCTUPDT - RESPONSES WRITTEN= "
004470             WS-RESPONSE-WRITE-CNT.
004480     DISPLAY "ACCTUPDT - ERRORS WRITTEN   = " WS-ERROR-WRITE-CNT.
004490     DISPLAY "ACCTUPDT - POSTING RUN COMPLETE".
004500*-----------------------------------------------------------------
004510* Opens the four input tables this run rebuilds from - user,
004520* master, journal, and the incoming request deck - plus the
004530* four output decks the run produces.  All eight stay open for
004540* the life of the run; nothing is closed and reopened mid-run.
004550*-----------------------------------------------------------------
004560 300-OPEN-ALL-FILES.
004570     OPEN INPUT  ACCOUNT-USER-FILE
004580                 ACCOUNT-MASTER-FILE
004590                 TRANSACTION-JOURNAL-FILE
004600                 REQUEST-TRANSACTION-FILE.
004610     OPEN OUTPUT ACCOUNT-MASTER-FILE-OUT
004620                 TRANSACTION-JOURNAL-FILE-OUT
004630                 ACCOUNT-RESPONSE-FILE
004640                 ACCOUNT-ERROR-FILE.
004650*-----------------------------------------------------------------
004660* Zeroes the in-core table counters and the run totals before
004670* the load loops below start filling WS-USER-TABLE, WS-ACCT-
004680* TABLE and WS-JOURNAL-TABLE.  WS-TXN-SEQUENCE is the low-order
004690* half of the generated transaction id; see 700-BUILD-TXN-ID.
004700*-----------------------------------------------------------------
004710 300-INITIALIZE-SWITCHES-AND-COUNTERS.
004720     MOVE ZERO TO WS-USER-COUNT WS-ACCT-COUNT WS-JOURNAL-COUNT
004730                  WS-REQUEST-READ-CNT WS-RESPONSE-WRITE-CNT
004740                  WS-ERROR-WRITE-CNT WS-TXN-SEQUENCE.
004750*-----------------------------------------------------------------
004760* Pulls ACCOUNT-USER-FILE into WS-USER-TABLE a row at a time.
004770* Table load, not a stream read - USE-BALANCE and the other
004780* verbs below need random access to a user row by user id, and
004790* this file has no index of its own to give them that.
004800*-----------------------------------------------------------------
004810 300-LOAD-ACCT-USER-TABLE.
004820     READ ACCOUNT-USER-FILE
004830         AT END
004840             MOVE "Y" TO WS-USER-EOF-SW
004850         NOT AT END
004860             PERFORM 400-LOAD-ONE-USER
004870     END-READ.
004880*-----------------------------------------------------------------
004890* Same load-to-table technique as 300-LOAD-ACCT-USER-TABLE,
004900* against ACCOUNT-MASTER-FILE.  WS-ACCT-TABLE is what every
004910* balance lookup, close, and use/cancel post works against for
004920* the rest of the run - the master file itself is not reread.
004930*-----------------------------------------------------------------
004940 300-LOAD-ACCT-MASTER-TABLE.
004950     READ ACCOUNT-MASTER-FILE
004960         AT END
004970             MOVE "Y" TO WS-ACCT-EOF-SW
004980         NOT AT END
004990             PERFORM 400-LOAD-ONE-ACCT
005000     END-READ.
005010*-----------------------------------------------------------------
005020* Loads the prior run's TRANSACTION-JOURNAL-FILE into WS-
005030* JOURNAL-TABLE so CANCEL-BALANCE and QUERY-TRANSACTION can
005040* find a transaction posted on an earlier day's run, not just
005050* one posted earlier in today's request deck.
005060*-----------------------------------------------------------------
005070 300-LOAD-TRANSACTION-JOURNAL-TABLE.
005080     READ TRANSACTION-JOURNAL-FILE
005090         AT END
005100             MOVE "Y" TO WS-JOURNAL-EOF-SW
005110         NOT AT END
005120             PERFORM 400-LOAD-ONE-JOURNAL
005130     END-READ.
005140*-----------------------------------------------------------------
005150* Primes and re-primes REQUEST-TRANSACTION-FILE.  Called once
005160* cold out of 200-INITIATE-POSTING-RUN and once per iteration
005170* out of 200-PROCEED-POSTING-RUN, the classic priming-read shape
005180* so the UNTIL WS-REQUEST-EOF test in 100- never posts a
005190* phantom last record.
005200*-----------------------------------------------------------------
005210 300-READ-REQUEST-FILE.
005220     READ REQUEST-TRANSACTION-FILE
005230         AT END
005240             MOVE "Y" TO WS-REQUEST-EOF-SW
005250         NOT AT END
005260             ADD 1 TO WS-REQUEST-READ-CNT
005270     END-READ.
005280*-----------------------------------------------------------------
005290* Route the current REQUEST-TRANSACTION-RECORD to its operation
005300* paragraph.  Same branching shape as the old transaction-code
005310* switch, just with seven legs instead of two.
005320*-----------------------------------------------------------------
005330 300-DISPATCH-REQUEST.
005340     EVALUATE TRUE
005350         WHEN RQ-OPEN-ACCOUNT
005360             PERFORM 500-OPEN-ACCOUNT
005370         WHEN RQ-CLOSE-ACCOUNT
005380             PERFORM 500-CLOSE-ACCOUNT
005390         WHEN RQ-LIST-ACCOUNTS
005400             PERFORM 500-LIST-ACCOUNTS
005410         WHEN RQ-GET-ACCOUNT
005420             PERFORM 500-GET-ACCOUNT
005430         WHEN RQ-USE-BALANCE
005440             PERFORM 500-USE-BALANCE
005450         WHEN RQ-CANCEL-BALANCE
005460             PERFORM 500-CANCEL-BALANCE
005470         WHEN RQ-QUERY-TRANSACTION
005480             PERFORM 500-QUERY-TRANSACTION
005490         WHEN OTHER
005500             MOVE "12" TO ER-ERROR-CODE
005510             PERFORM 700-WRITE-ERROR-RECORD
005520     END-EVALUATE.
005530*-----------------------------------------------------------------
005540* End-of-run table unload.  Every OPEN, CLOSE, and USE/CANCEL
005550* posting only ever touches WS-ACCT-TABLE in core; nothing hits
005560* ACCOUNT-MASTER-FILE-OUT until the whole request deck is
005570* processed and this paragraph spills the table back out.
005580*-----------------------------------------------------------------
005590 300-REWRITE-ACCT-MASTER-FILE.
005600     PERFORM 400-WRITE-ONE-ACCT-OUT
005610             VARYING WS-IDX FROM 1 BY 1
005620             UNTIL WS-IDX > WS-ACCT-COUNT.
005630*-----------------------------------------------------------------
005640* Companion unload for WS-JOURNAL-TABLE, including the rows
005650* 600-INSERT-ACCT-MASTER-ROW's use/cancel posting logic added
005660* to the table during this run.
005670*-----------------------------------------------------------------
005680 300-REWRITE-TRANSACTION-JOURNAL-FILE.
005690     PERFORM 400-WRITE-ONE-JOURNAL-OUT
005700             VARYING WS-IDX FROM 1 BY 1
005710             UNTIL WS-IDX > WS-JOURNAL-COUNT.
005720*-----------------------------------------------------------------
005730* Closes all eight files opened in 300-OPEN-ALL-FILES.  Order
005740* does not matter to the access method here, but this shop's
005750* habit is inputs first, in the same order they were opened.
005760*-----------------------------------------------------------------
005770 300-CLOSE-ALL-FILES.
005780     CLOSE ACCOUNT-USER-FILE
005790           ACCOUNT-MASTER-FILE
005800           ACCOUNT-MASTER-FILE-OUT
005810           TRANSACTION-JOURNAL-FILE
005820           TRANSACTION-JOURNAL-FILE-OUT
005830           REQUEST-TRANSACTION-FILE
005840           ACCOUNT-RESPONSE-FILE
005850           ACCOUNT-ERROR-FILE.
005860*-----------------------------------------------------------------
005870* Moves one ACCOUNT-USER-RECORD into the next WS-USER-TABLE
005880* slot and bumps WS-USER-COUNT.  No dedup check - the user
005890* extract feeding this run is trusted to carry one row per
005900* user, the same trust the old system placed in its master.
005910*-----------------------------------------------------------------
005920 400-LOAD-ONE-USER.
005930     ADD 1 TO WS-USER-COUNT.
005940     MOVE AU-USER-ID   TO WS-USER-ID-TBL(WS-USER-COUNT).
005950     MOVE AU-USER-NAME TO WS-USER-NAME-TBL(WS-USER-COUNT).
005960*-----------------------------------------------------------------
005970* Moves one ACCOUNT-MASTER-RECORD into WS-ACCT-TABLE.  The
005980* table row is the same layout as the file record - no columns
005990* are dropped or reordered on the way into core.
006000*-----------------------------------------------------------------
006010 400-LOAD-ONE-ACCT.
006020     ADD 1 TO WS-ACCT-COUNT.
006030     MOVE AM-ACCT-ID         TO WS-ACCT-ID-TBL(WS-ACCT-COUNT).
006040     MOVE AM-USER-ID TO WS-ACCT-USER-ID-TBL(WS-ACCT-COUNT).
006050     MOVE AM-ACCT-NUMBER     TO WS-ACCT-NUMBER-TBL(WS-ACCT-COUNT).
006060     MOVE AM-ACCT-STATUS     TO WS-ACCT-STATUS-TBL(WS-ACCT-COUNT).
006070     MOVE AM-ACCT-BALANCE TO WS-ACCT-BALANCE-TBL(WS-ACCT-COUNT).
006080     MOVE AM-REGISTERED-AT   TO WS-ACCT-REG-AT-TBL(WS-ACCT-COUNT).
006090     MOVE AM-UNREGISTERED-AT
006100                         TO WS-ACCT-UNREG-AT-TBL(WS-ACCT-COUNT).
006110     IF  AM-ACCT-ID > WS-LAST-ACCT-ID-SEEN
006120         MOVE AM-ACCT-ID     TO WS-LAST-ACCT-ID-SEEN
006130         MOVE AM-ACCT-NUMBER TO WS-LAST-ACCT-NUMBER-SEEN
006140     END-IF.
006150*-----------------------------------------------------------------
006160* Moves one TRANSACTION-JOURNAL-RECORD into WS-JOURNAL-TABLE.
006170* WS-JOURNAL-COUNT keeps growing across the run as new USE and
006180* CANCEL postings append rows behind the ones loaded here.
006190*-----------------------------------------------------------------
006200 400-LOAD-ONE-JOURNAL.
006210     ADD 1 TO WS-JOURNAL-COUNT.
006220     MOVE TJ-TXN-ID       TO WS-JRNL-TXN-ID-TBL(WS-JOURNAL-COUNT).
006230     MOVE TJ-ACCT-ID TO WS-JRNL-ACCT-ID-TBL(WS-JOURNAL-COUNT).
006240     MOVE TJ-RESULT-TYPE  TO WS-JRNL-RESULT-TBL(WS-JOURNAL-COUNT).
006250     MOVE TJ-TXN-TYPE     TO WS-JRNL-TYPE-TBL(WS-JOURNAL-COUNT).
006260     MOVE TJ-AMOUNT       TO WS-JRNL-AMOUNT-TBL(WS-JOURNAL-COUNT).
006270     MOVE TJ-BALANCE-SNAPSHOT
006280                     TO WS-JRNL-SNAPSHOT-TBL(WS-JOURNAL-COUNT).
006290     MOVE TJ-TRANSACTED-AT
006300                          TO WS-JRNL-AT-TBL(WS-JOURNAL-COUNT).
006310*-----------------------------------------------------------------
006320* One iteration of the 300-REWRITE-ACCT-MASTER-FILE unload
006330* loop - WRITE, not REWRITE, since ACCOUNT-MASTER-FILE-OUT is
006340* a fresh generation, not the same file reopened for update.
006350*-----------------------------------------------------------------
006360 400-WRITE-ONE-ACCT-OUT.
006370     MOVE WS-ACCT-ID-TBL(WS-IDX)      TO AO-ACCT-ID.
006380     MOVE WS-ACCT-USER-ID-TBL(WS-IDX) TO AO-USER-ID.
006390     MOVE WS-ACCT-NUMBER-TBL(WS-IDX)  TO AO-ACCT-NUMBER.
006400     MOVE WS-ACCT-STATUS-TBL(WS-IDX)  TO AO-ACCT-STATUS.
006410     MOVE WS-ACCT-BALANCE-TBL(WS-IDX) TO AO-ACCT-BALANCE.
006420     MOVE WS-ACCT-REG-AT-TBL(WS-IDX)  TO AO-REGISTERED-AT.
006430     MOVE WS-ACCT-UNREG-AT-TBL(WS-IDX) TO AO-UNREGISTERED-AT.
006440     WRITE ACCT-MASTER-RECORD-OUT.
006450*-----------------------------------------------------------------
006460* One iteration of the 300-REWRITE-TRANSACTION-JOURNAL-FILE
006470* unload loop - same fresh-generation technique as the master
006480* unload above.
006490*-----------------------------------------------------------------
006500 400-WRITE-ONE-JOURNAL-OUT.
006510     MOVE WS-JRNL-TXN-ID-TBL(WS-IDX)   TO TO-TXN-ID.
006520     MOVE WS-JRNL-ACCT-ID-TBL(WS-IDX)  TO TO-ACCT-ID.
006530     MOVE WS-JRNL-RESULT-TBL(WS-IDX)   TO TO-RESULT-TYPE.
006540     MOVE WS-JRNL-TYPE-TBL(WS-IDX)     TO TO-TXN-TYPE.
006550     MOVE WS-JRNL-AMOUNT-TBL(WS-IDX)   TO TO-AMOUNT.
006560     MOVE WS-JRNL-SNAPSHOT-TBL(WS-IDX) TO TO-BALANCE-SNAPSHOT.
006570     MOVE WS-JRNL-AT-TBL(WS-IDX)       TO TO-TRANSACTED-AT.
006580     WRITE TXN-JOURNAL-RECORD-OUT.
006590*-----------------------------------------------------------------
006600* OPEN-ACCOUNT - BUSINESS RULE: user must exist (RULE-1) and the
006610* user may not already hold 10 accounts on file, open or closed
006620* (RULE-2, CR-0201/CR-0765 - a closed account still counts).
006630* RULE-1 (600-FIND-USER) and RULE-2 (600-COUNT-USER-ACCOUNTS, the
006640* ten-account ceiling) both have to clear before a new WS-ACCT-
006650* TABLE row is ever built, so both run ahead of 600-NEXT-ACCT-
006660* NUMBER and the insert.
006670*-----------------------------------------------------------------
006680 500-OPEN-ACCOUNT.
006690     MOVE RQ-OA-USER-ID TO WS-LOOKUP-USER-ID.
006700     PERFORM 600-FIND-USER.
006710     IF  WS-NOT-FOUND
006720         MOVE "01" TO ER-ERROR-CODE
006730         PERFORM 700-WRITE-ERROR-RECORD
006740         GO TO 500-OPEN-ACCOUNT-EXIT
006750     END-IF.
006760     PERFORM 600-COUNT-USER-ACCOUNTS.
006770     IF  WS-USER-ACCT-CNT NOT LESS THAN WS-MAX-ACCT-PER-USER
006780         MOVE "04" TO ER-ERROR-CODE
006790         PERFORM 700-WRITE-ERROR-RECORD
006800         GO TO 500-OPEN-ACCOUNT-EXIT
006810     END-IF.
006820     PERFORM 600-NEXT-ACCT-NUMBER.
006830     PERFORM 600-INSERT-ACCT-MASTER-ROW.
006840     PERFORM 600-WRITE-OPEN-RESPONSE.
006850 500-OPEN-ACCOUNT-EXIT.
006860     EXIT.
006870*-----------------------------------------------------------------
006880* CLOSE-ACCOUNT - BUSINESS RULE: user must exist (RULE-1), account
006890* must exist (RULE-2), account must belong to the user (RULE-3),
006900* account must not already be unregistered (RULE-4), and the
006910* balance must be zero before it can be closed (RULE-5).
006920* RULE-1 and RULE-2 are screened by 600-FIND-USER and 600-FIND-
006930* ACCT-BY-NUMBER ahead of this paragraph; 600-VALIDATE-CLOSE
006940* itself carries RULE-3 through RULE-5, all of which have to hold
006950* before 600-REWRITE-ACCT-CLOSED ever fires.
006960*-----------------------------------------------------------------
006970 500-CLOSE-ACCOUNT.
006980     MOVE RQ-CA-USER-ID TO WS-LOOKUP-USER-ID.
006990     PERFORM 600-FIND-USER.
007000     IF  WS-NOT-FOUND
007010         MOVE "01" TO ER-ERROR-CODE
007020         PERFORM 700-WRITE-ERROR-RECORD
007030         GO TO 500-CLOSE-ACCOUNT-EXIT
007040     END-IF.
007050     MOVE RQ-CA-ACCOUNT-NUMBER TO WS-LOOKUP-ACCT-NUMBER.
007060     PERFORM 600-FIND-ACCT-BY-NUMBER.
007070     IF  WS-NOT-FOUND
007080         MOVE "02" TO ER-ERROR-CODE
007090         PERFORM 700-WRITE-ERROR-RECORD
007100         GO TO 500-CLOSE-ACCOUNT-EXIT
007110     END-IF.
007120     PERFORM 600-VALIDATE-CLOSE.
007130     IF  WS-REQUEST-INVALID
007140         PERFORM 700-WRITE-ERROR-RECORD
007150         GO TO 500-CLOSE-ACCOUNT-EXIT
007160     END-IF.
007170     PERFORM 600-REWRITE-ACCT-CLOSED.
007180     PERFORM 600-WRITE-CLOSE-RESPONSE.
007190 500-CLOSE-ACCOUNT-EXIT.
007200     EXIT.
007210*-----------------------------------------------------------------
007220* LIST-ACCOUNTS - BUSINESS RULE: user must exist (RULE-1); one
007230* ACCOUNT-RESPONSE-RECORD is written per open account the user
007240* holds, in table order.
007250*-----------------------------------------------------------------
007260* LIST-ACCOUNTS verb.  No RULE catalogue entry of its own - a
007270* user with no accounts gets an empty list back, not a reject,
007280* the same as an empty result set from any read-only query.
007290*-----------------------------------------------------------------
007300 500-LIST-ACCOUNTS.
007310     MOVE RQ-LA-USER-ID TO WS-LOOKUP-USER-ID.
007320     PERFORM 600-FIND-USER.
007330     IF  WS-NOT-FOUND
007340         MOVE "01" TO ER-ERROR-CODE
007350         PERFORM 700-WRITE-ERROR-RECORD
007360         GO TO 500-LIST-ACCOUNTS-EXIT
007370     END-IF.
007380     PERFORM 600-SCAN-ACCTS-FOR-USER
007390             VARYING WS-IDX FROM 1 BY 1
007400             UNTIL WS-IDX > WS-ACCT-COUNT.
007410 500-LIST-ACCOUNTS-EXIT.
007420     EXIT.
007430*-----------------------------------------------------------------
007440* GET-ACCOUNT is not on the numbered RULE catalogue at all - a
007450* negative surrogate id and a surrogate id with no matching
007460* ACCOUNT-MASTER row are both a malformed/unexpected condition
007470* the caller should never have been able to produce, not a
007480* catalogued business rejection like close/use/cancel's RULE-2
007490* ACCOUNT-NOT-FOUND.  Per CR-0774 both branches now fall through
007500* to 900-REJECT-BAD-REQUEST so the two failure classes stay on
007510* separate error paths, matching the original design intent.
007520*-----------------------------------------------------------------
007530 500-GET-ACCOUNT.
007540     IF  RQ-GA-ACCT-ID < ZERO
007550         PERFORM 900-REJECT-BAD-REQUEST
007560         GO TO 500-GET-ACCOUNT-EXIT
007570     END-IF.
007580     MOVE RQ-GA-ACCT-ID TO WS-LOOKUP-ACCT-ID.
007590     PERFORM 600-FIND-ACCT-BY-ID.
007600     IF  WS-NOT-FOUND
007610         PERFORM 900-REJECT-BAD-REQUEST
007620         GO TO 500-GET-ACCOUNT-EXIT
007630     END-IF.
007640     MOVE "4"                             TO RS-TYPE.
007650     MOVE WS-ACCT-ID-TBL(WS-MATCH-IDX)     TO RS-GA-ACCT-ID.
007660     MOVE WS-ACCT-USER-ID-TBL(WS-MATCH-IDX) TO RS-GA-USER-ID.
007670     MOVE WS-ACCT-NUMBER-TBL(WS-MATCH-IDX)
007680                              TO RS-GA-ACCOUNT-NUMBER.
007690     MOVE WS-ACCT-STATUS-TBL(WS-MATCH-IDX)  TO RS-GA-STATUS.
007700     MOVE WS-ACCT-BALANCE-TBL(WS-MATCH-IDX) TO RS-GA-BALANCE.
007710     MOVE WS-ACCT-REG-AT-TBL(WS-MATCH-IDX) TO RS-GA-REGISTERED-AT.
007720     MOVE WS-ACCT-UNREG-AT-TBL(WS-MATCH-IDX)
007730                                        TO RS-GA-UNREGISTERED-AT.
007740     WRITE ACCOUNT-RESPONSE-RECORD.
007750     ADD 1 TO WS-RESPONSE-WRITE-CNT.
007760 500-GET-ACCOUNT-EXIT.
007770     EXIT.
007780*-----------------------------------------------------------------
007790* USE-BALANCE - BUSINESS RULE: user must exist (RULE-1), account
007800* must exist (RULE-2), account must belong to the user (RULE-3),
007810* account must be in use, not unregistered (RULE-4), and the
007820* amount must not exceed the current balance (RULE-5).  The
007830* mutator is called once here as a pre-check and again inside
007840* 600-POST-USE at the point of posting, per the two-stage
007850* defense the Comptroller's office asked for after CR-0447.  Per
007860* CR-0761 a RULE-3/4/5 reject also journals a FAIL row through
007870* 600-POST-FAILED-USE, the same as a reject caught at posting.
007880*-----------------------------------------------------------------
007890* USE-BALANCE verb - a debit against an existing account.
007900* 600-VALIDATE-USE carries the CR-0770 amount-range edit plus
007910* RULE-3/4/5; only a request that clears all of them reaches
007920* 600-POST-USE.  A failed validation still gets a journal row,
007930* via 600-POST-FAILED-USE, matching the old system's habit of
007940* keeping a paper trail for a rejected teller transaction.
007950*-----------------------------------------------------------------
007960 500-USE-BALANCE.
007970     MOVE RQ-UB-USER-ID TO WS-LOOKUP-USER-ID.
007980     PERFORM 600-FIND-USER.
007990     IF  WS-NOT-FOUND
008000         MOVE "01" TO ER-ERROR-CODE
008010         PERFORM 700-WRITE-ERROR-RECORD
008020         GO TO 500-USE-BALANCE-EXIT
008030     END-IF.
008040     MOVE RQ-UB-ACCOUNT-NUMBER TO WS-LOOKUP-ACCT-NUMBER.
008050     PERFORM 600-FIND-ACCT-BY-NUMBER.
008060     IF  WS-NOT-FOUND
008070         MOVE "02" TO ER-ERROR-CODE
008080         PERFORM 700-WRITE-ERROR-RECORD
008090         GO TO 500-USE-BALANCE-EXIT
008100     END-IF.
008110     PERFORM 600-VALIDATE-USE.
008120     IF  WS-REQUEST-INVALID
008130         PERFORM 600-POST-FAILED-USE
008140         GO TO 500-USE-BALANCE-EXIT
008150     END-IF.
008160     PERFORM 600-POST-USE.
008170 500-USE-BALANCE-EXIT.
008180     EXIT.
008190*-----------------------------------------------------------------
008200* CANCEL-BALANCE - BUSINESS RULE: transaction must exist (RULE-1),
008210* transaction must belong to the account (RULE-2), the cancel
008220* amount must exactly match the original transaction amount
008230* (RULE-3, CANCEL-MUST-FULLY), and the original transaction must
008240* not be more than a year old (RULE-4, TOO-OLD-ORDER-TO-CANCEL).
008250* Per CR-0761 a RULE-2/3/4 reject also journals a FAIL row through
008260* 600-POST-FAILED-CANCEL, the same as USE-BALANCE always has.
008270*-----------------------------------------------------------------
008280 500-CANCEL-BALANCE.
008290     MOVE RQ-CB-TRANSACTION-ID TO WS-LOOKUP-TXN-ID.
008300     PERFORM 600-FIND-TXN-BY-ID.
008310     IF  WS-NOT-FOUND
008320         MOVE "03" TO ER-ERROR-CODE
008330         PERFORM 700-WRITE-ERROR-RECORD
008340         GO TO 500-CANCEL-BALANCE-EXIT
008350     END-IF.
008360     MOVE WS-MATCH-IDX TO WS-TXN-MATCH-IDX.
008370     MOVE RQ-CB-ACCOUNT-NUMBER TO WS-LOOKUP-ACCT-NUMBER.
008380     PERFORM 600-FIND-ACCT-BY-NUMBER.
008390     IF  WS-NOT-FOUND
008400         MOVE "02" TO ER-ERROR-CODE
008410         PERFORM 700-WRITE-ERROR-RECORD
008420         GO TO 500-CANCEL-BALANCE-EXIT
008430     END-IF.
008440     PERFORM 600-VALIDATE-CANCEL.
008450     IF  WS-REQUEST-INVALID
008460         PERFORM 600-POST-FAILED-CANCEL
008470         GO TO 500-CANCEL-BALANCE-EXIT
008480     END-IF.
008490     PERFORM 600-POST-CANCEL.
008500 500-CANCEL-BALANCE-EXIT.
008510     EXIT.
008520*-----------------------------------------------------------------
008530* QUERY-TRANSACTION - BUSINESS RULE: transaction must exist
008540* (RULE-1).
008550*-----------------------------------------------------------------
008560* QUERY-TRANSACTION verb - read-only lookup of a prior journal
008570* row by transaction id.  No posting side effect at all, so
008580* there is no RULE catalogue entry and no failed-attempt
008590* journal row for a miss - just the not-found response.
008600*-----------------------------------------------------------------
008610 500-QUERY-TRANSACTION.
008620     MOVE RQ-QT-TRANSACTION-ID TO WS-LOOKUP-TXN-ID.
008630     PERFORM 600-FIND-TXN-BY-ID.
008640     IF  WS-NOT-FOUND
008650         MOVE "03" TO ER-ERROR-CODE
008660         PERFORM 700-WRITE-ERROR-RECORD
008670         GO TO 500-QUERY-TRANSACTION-EXIT
008680     END-IF.
008690     PERFORM 600-WRITE-QUERY-RESPONSE.
008700 500-QUERY-TRANSACTION-EXIT.
008710     EXIT.
008720*-----------------------------------------------------------------
008730* RULE-1 - the caller's user id has to resolve to a real row
008740* in WS-USER-TABLE before anything else about the request is
008750* even looked at.  Straight sequential search of the table;
008760* the user file is small enough this shop never bothered
008770* indexing it beyond an in-core scan.
008780*-----------------------------------------------------------------
008790 600-FIND-USER.
008800     MOVE "N" TO WS-FOUND-SW.
008810     MOVE ZERO TO WS-MATCH-IDX.
008820     PERFORM 700-FIND-USER-STEP
008830             VARYING WS-IDX FROM 1 BY 1
008840             UNTIL WS-IDX > WS-USER-COUNT OR WS-FOUND.
008850*-----------------------------------------------------------------
008860* RULE-2 support - counts the caller's existing WS-ACCT-TABLE
008870* rows so 500-OPEN-ACCOUNT can enforce the ten-account-per-user
008880* ceiling.  A closed account still counts against the ceiling;
008890* CLOSE-ACCOUNT does not free up a slot.
008900*-----------------------------------------------------------------
008910 600-COUNT-USER-ACCOUNTS.
008920     MOVE ZERO TO WS-USER-ACCT-CNT.
008930     PERFORM 700-COUNT-USER-ACCT-STEP
008940             VARYING WS-IDX FROM 1 BY 1
008950             UNTIL WS-IDX > WS-ACCT-COUNT.
008960*-----------------------------------------------------------------
008970* Assign the next surrogate account id and account number.  Per
008980* CR-0244 the surrogate id is one more than the highest AM-ACCT-ID
008990* seen while loading the master, not a count of rows read, so a
009000* prior close (which never removes a row) cannot cause a repeat.
009010* Per CR-0758 the account number itself is one more than the
009020* highest AM-ACCT-NUMBER seen on that same row - NOT a made-up
009030* offset - so the very first account on an empty file comes out
009040* "1000000000".
009050*-----------------------------------------------------------------
009060* Generates the new account's surrogate id.  Simple high-water-
009070* mark bump off WS-ACCT-COUNT, not a separate control record -
009080* the table itself is the only source of truth for how many
009090* accounts exist.
009100*-----------------------------------------------------------------
009110 600-NEXT-ACCT-NUMBER.
009120     COMPUTE WS-NEXT-ACCT-ID = WS-LAST-ACCT-ID-SEEN + 1.
009130     MOVE WS-NEXT-ACCT-ID TO WS-LAST-ACCT-ID-SEEN.
009140     COMPUTE WS-ACCT-NUMBER-NUM =
009150             WS-LAST-ACCT-NUMBER-SEEN + 1.
009160     MOVE WS-ACCT-NUMBER-NUM TO WS-LAST-ACCT-NUMBER-SEEN.
009170*-----------------------------------------------------------------
009180* Builds the new WS-ACCT-TABLE row for OPEN-ACCOUNT and bumps
009190* WS-ACCT-COUNT.  Opening balance is always zero - there is no
009210* on initial-deposit handling.
009220*-----------------------------------------------------------------
009230 600-INSERT-ACCT-MASTER-ROW.
009240     ADD 1 TO WS-ACCT-COUNT.
009250     PERFORM 700-BUILD-TIMESTAMP.
009260     MOVE WS-NEXT-ACCT-ID       TO WS-ACCT-ID-TBL(WS-ACCT-COUNT).
009270     MOVE RQ-OA-USER-ID TO WS-ACCT-USER-ID-TBL(WS-ACCT-COUNT).
009280     MOVE WS-ACCT-NUMBER-X TO WS-ACCT-NUMBER-TBL(WS-ACCT-COUNT).
009290     MOVE "1" TO WS-ACCT-STATUS-TBL(WS-ACCT-COUNT).
009300     MOVE RQ-OA-INITIAL-BALANCE
009310                    TO WS-ACCT-BALANCE-TBL(WS-ACCT-COUNT).
009320     MOVE WS-TIMESTAMP-FLAT TO WS-ACCT-REG-AT-TBL(WS-ACCT-COUNT).
009330     MOVE SPACES TO WS-ACCT-UNREG-AT-TBL(WS-ACCT-COUNT).
009340*-----------------------------------------------------------------
009350* Builds the ACCOUNT-RESPONSE-RECORD for a successful OPEN-
009360* ACCOUNT, echoing the new surrogate id back to the caller so
009370* later USE/CANCEL/GET requests in the same or a later run can
009380* address the account.
009390*-----------------------------------------------------------------
009400 600-WRITE-OPEN-RESPONSE.
009410     MOVE "1"                   TO RS-TYPE.
009420     MOVE RQ-OA-USER-ID         TO RS-OC-USER-ID.
009430     MOVE WS-ACCT-NUMBER-X      TO RS-OC-ACCOUNT-NUMBER.
009440     MOVE RQ-OA-INITIAL-BALANCE TO RS-OC-BALANCE.
009450     MOVE WS-TIMESTAMP-FLAT     TO RS-OC-REGISTERED-AT.
009460     MOVE SPACES                TO RS-OC-UNREGISTERED-AT.
009470     WRITE ACCOUNT-RESPONSE-RECORD.
009480     ADD 1 TO WS-RESPONSE-WRITE-CNT.
009490*-----------------------------------------------------------------
009500* Sequential search of WS-ACCT-TABLE by the caller-supplied
009510* account number.  Distinct from 600-FIND-ACCT-BY-ID below -
009520* CLOSE/USE/CANCEL address an account by its business account
009530* number, GET-ACCOUNT by the internal surrogate id.
009540*-----------------------------------------------------------------
009550 600-FIND-ACCT-BY-NUMBER.
009560     MOVE "N" TO WS-FOUND-SW.
009570     MOVE ZERO TO WS-MATCH-IDX.
009580     PERFORM 700-FIND-ACCT-BY-NUMBER-STEP
009590             VARYING WS-IDX FROM 1 BY 1
009600             UNTIL WS-IDX > WS-ACCT-COUNT OR WS-FOUND.
009610*-----------------------------------------------------------------
009620* Sequential search of WS-ACCT-TABLE by surrogate id, used only
009630* by GET-ACCOUNT.  Sets WS-NOT-FOUND when no row matches; the
009640* caller (500-GET-ACCOUNT) decides what a miss means, this
009650* paragraph just reports it.
009660*-----------------------------------------------------------------
009670 600-FIND-ACCT-BY-ID.
009680     MOVE "N" TO WS-FOUND-SW.
009690     MOVE ZERO TO WS-MATCH-IDX.
009700     PERFORM 700-FIND-ACCT-BY-ID-STEP
009710             VARYING WS-IDX FROM 1 BY 1
009720             UNTIL WS-IDX > WS-ACCT-COUNT OR WS-FOUND.
009730*-----------------------------------------------------------------
009740* CLOSE-ACCOUNT's RULE-3 through RULE-5, checked in catalogue
009750* order so the error code on a multi-rule failure is always the
009760* lowest-numbered rule broken:  RULE-3 account must belong to the
009770* caller's user, RULE-4 account must not already be closed, RULE-
009780* 5 balance must already be zero before the account can close.
009790*-----------------------------------------------------------------
009800 600-VALIDATE-CLOSE.
009810     MOVE "Y" TO WS-VALID-SW.
009820* RULE-3 - the matched account has to belong to the same user
009830* that opened it, not merely exist.
009840     IF  WS-ACCT-USER-ID-TBL(WS-MATCH-IDX) NOT = RQ-CA-USER-ID
009850         MOVE "05" TO ER-ERROR-CODE
009860         MOVE "N"  TO WS-VALID-SW
009870     ELSE
009880* RULE-4 - an account already closed cannot be closed twice.
009890         IF  WS-ACCT-STATUS-TBL(WS-MATCH-IDX) = "2"
009900             MOVE "06" TO ER-ERROR-CODE
009910             MOVE "N"  TO WS-VALID-SW
009920         ELSE
009930* RULE-5 - the balance must already be zero; this program never
009940* nets out a residual balance on the caller's behalf.
009950             IF  WS-ACCT-BALANCE-TBL(WS-MATCH-IDX) NOT = ZERO
009960                 MOVE "07" TO ER-ERROR-CODE
009970                 MOVE "N"  TO WS-VALID-SW
009980             END-IF
009990         END-IF
010000     END-IF.
010010*-----------------------------------------------------------------
010020* Flips the WS-ACCT-TABLE row's status indicator to closed.
010030* The row is not deleted from the table - a closed account
010040* still has to answer GET-ACCOUNT and LIST-ACCOUNTS, just with
010050* its closed flag showing.
010060*-----------------------------------------------------------------
010070 600-REWRITE-ACCT-CLOSED.
010080     PERFORM 700-BUILD-TIMESTAMP.
010090     MOVE "2" TO WS-ACCT-STATUS-TBL(WS-MATCH-IDX).
010100     MOVE WS-TIMESTAMP-FLAT TO WS-ACCT-UNREG-AT-TBL(WS-MATCH-IDX).
010110*-----------------------------------------------------------------
010120* Builds the ACCOUNT-RESPONSE-RECORD confirming the close.
010130* Only reached when 600-VALIDATE-CLOSE let the request through
010140* clean.
010150*-----------------------------------------------------------------
010160 600-WRITE-CLOSE-RESPONSE.
010170     MOVE "2"                                   TO RS-TYPE.
010180     MOVE WS-ACCT-USER-ID-TBL(WS-MATCH-IDX)      TO RS-OC-USER-ID.
010190     MOVE WS-ACCT-NUMBER-TBL(WS-MATCH-IDX)
010200                              TO RS-OC-ACCOUNT-NUMBER.
010210     MOVE WS-ACCT-BALANCE-TBL(WS-MATCH-IDX)      TO RS-OC-BALANCE.
010220     MOVE WS-ACCT-REG-AT-TBL(WS-MATCH-IDX) TO RS-OC-REGISTERED-AT.
010230     MOVE WS-ACCT-UNREG-AT-TBL(WS-MATCH-IDX)
010240                              TO RS-OC-UNREGISTERED-AT.
010250     WRITE ACCOUNT-RESPONSE-RECORD.
010260     ADD 1 TO WS-RESPONSE-WRITE-CNT.
010270*-----------------------------------------------------------------
010280* LIST-ACCOUNTS support - walks the whole WS-ACCT-TABLE once,
010290* writing one ACCOUNT-RESPONSE-RECORD per row belonging to the
010310* draws no distinction here between open and closed on this
010320* verb.
010330*-----------------------------------------------------------------
010340 600-SCAN-ACCTS-FOR-USER.
010350     IF  WS-ACCT-USER-ID-TBL(WS-IDX) = WS-LOOKUP-USER-ID
010360         MOVE "3"                             TO RS-TYPE
010370         MOVE WS-ACCT-NUMBER-TBL(WS-IDX) TO RS-LS-ACCOUNT-NUMBER
010380         MOVE WS-ACCT-BALANCE-TBL(WS-IDX)      TO RS-LS-BALANCE
010390         WRITE ACCOUNT-RESPONSE-RECORD
010400         ADD 1 TO WS-RESPONSE-WRITE-CNT
010410     END-IF.
010420*-----------------------------------------------------------------
010430* USE-BALANCE validation.  Per CR-0770 the field edit on the
010440* amount itself (10 THRU 1,000,000,000 - the teller-window floor
010450* and the single-item ceiling from Systems Std S-114) runs ahead
010460* of the numbered business rules, the same way a card-image edit
010470* ran ahead of the posting rules on the old punched-card systems.
010480* Once the amount edits clean: RULE-3 (account belongs to user),
010490* RULE-4 (account not already unregistered), then the mutator is
010500* called as a pre-check for RULE-5 (amount exceeds balance).
010510*-----------------------------------------------------------------
010520 600-VALIDATE-USE.
010530     MOVE "Y" TO WS-VALID-SW.
010540     IF  RQ-UB-AMOUNT < 10 OR RQ-UB-AMOUNT > 1000000000
010550         MOVE "12" TO ER-ERROR-CODE
010560         MOVE "N"  TO WS-VALID-SW
010570         GO TO 600-VALIDATE-USE-EXIT
010580     END-IF.
010590* RULE-3 - account must belong to the caller's user.
010600     IF  WS-ACCT-USER-ID-TBL(WS-MATCH-IDX) NOT = RQ-UB-USER-ID
010610         MOVE "05" TO ER-ERROR-CODE
010620         MOVE "N"  TO WS-VALID-SW
010630         GO TO 600-VALIDATE-USE-EXIT
010640     END-IF.
010650* RULE-4 - an unregistered (closed) account cannot be debited.
010660     IF  WS-ACCT-STATUS-TBL(WS-MATCH-IDX) = "2"
010670         MOVE "06" TO ER-ERROR-CODE
010680         MOVE "N"  TO WS-VALID-SW
010690         GO TO 600-VALIDATE-USE-EXIT
010700     END-IF.
010710* RULE-5 pre-check - call the mutator ahead of the real posting
010720* so a would-be overdraft is caught here, before any journal row
010730* is built, and again for real inside 600-POST-USE.
010740     MOVE "U" TO WS-BC-OPERATION-CODE.
010750     MOVE WS-ACCT-BALANCE-TBL(WS-MATCH-IDX) TO WS-BC-OLD-BALANCE.
010760     MOVE RQ-UB-AMOUNT                      TO WS-BC-AMOUNT.
010770     CALL "ACCTBAL" USING WS-BAL-CHANGE-PARMS.
010780     IF  WS-BC-REJECTED
010790         MOVE "08" TO ER-ERROR-CODE
010800         MOVE "N"  TO WS-VALID-SW
010810     END-IF.
010820 600-VALIDATE-USE-EXIT.
010830     EXIT.
010840*-----------------------------------------------------------------
010850* Post the USE-BALANCE transaction.  The mutator is called again
010860* here, at the point of posting, exactly as it was at the
010870* pre-check in 600-VALIDATE-USE - the posting paragraph does not
010880* trust its own earlier pre-check any more than it trusts the
010890* caller.
010900*-----------------------------------------------------------------
010910* Debits the account and appends the posted transaction to WS-
010920* JOURNAL-TABLE.  Only reached once 600-VALIDATE-USE has
010930* already cleared the amount edit and RULE-3/4/5 - this
010940* paragraph does no further checking of its own, it just moves
010950* the money and writes the paper trail.
010960*-----------------------------------------------------------------
010970 600-POST-USE.
010980     MOVE "U" TO WS-BC-OPERATION-CODE.
010990     MOVE WS-ACCT-BALANCE-TBL(WS-MATCH-IDX) TO WS-BC-OLD-BALANCE.
011000     MOVE RQ-UB-AMOUNT                      TO WS-BC-AMOUNT.
011010     CALL "ACCTBAL" USING WS-BAL-CHANGE-PARMS.
011020* RULE-5 lives inside ACCTBAL itself, not here - a debit that
011030* would carry the balance negative comes back rejected and is
011040* logged AMOUNT-EXCEED-BALANCE, same catalogue code the mutator
011050* has used since before the packed-decimal conversion.
011060     IF  WS-BC-REJECTED
011070         MOVE "08" TO ER-ERROR-CODE
011080         PERFORM 600-POST-FAILED-USE
011090         GO TO 600-POST-USE-EXIT
011100     END-IF.
011110     MOVE WS-BC-NEW-BALANCE TO WS-ACCT-BALANCE-TBL(WS-MATCH-IDX).
011120     PERFORM 700-BUILD-TIMESTAMP.
011130     PERFORM 700-BUILD-TXN-ID.
011140     ADD 1 TO WS-JOURNAL-COUNT.
011150     MOVE WS-TXN-ID-FLAT TO WS-JRNL-TXN-ID-TBL(WS-JOURNAL-COUNT)
011160                            WS-LOOKUP-TXN-ID.
011170     MOVE WS-ACCT-ID-TBL(WS-MATCH-IDX)
011180                         TO WS-JRNL-ACCT-ID-TBL(WS-JOURNAL-COUNT).
011190     MOVE "S"            TO WS-JRNL-RESULT-TBL(WS-JOURNAL-COUNT).
011200     MOVE "U"            TO WS-JRNL-TYPE-TBL(WS-JOURNAL-COUNT).
011210     MOVE RQ-UB-AMOUNT   TO WS-JRNL-AMOUNT-TBL(WS-JOURNAL-COUNT).
011220     MOVE WS-BC-NEW-BALANCE
011230                    TO WS-JRNL-SNAPSHOT-TBL(WS-JOURNAL-COUNT).
011240     MOVE WS-TIMESTAMP-FLAT
011250                         TO WS-JRNL-AT-TBL(WS-JOURNAL-COUNT).
011260     PERFORM 600-WRITE-USE-RESPONSE.
011270 600-POST-USE-EXIT.
011280     EXIT.
011290*-----------------------------------------------------------------
011300* Journals a USE-BALANCE that 600-VALIDATE-USE rejected, same
011310* as 600-POST-USE but with no balance change and the rejected
011320* status on the journal row instead of posted.  Keeps a record
011330* of every attempted debit, good or bad, the way the old teller
011340* system logged a declined transaction rather than just
011350* dropping it.
011360*-----------------------------------------------------------------
011370 600-POST-FAILED-USE.
011380     PERFORM 700-BUILD-TIMESTAMP.
011390     PERFORM 700-BUILD-TXN-ID.
011400     ADD 1 TO WS-JOURNAL-COUNT.
011410     MOVE WS-TXN-ID-FLAT TO WS-JRNL-TXN-ID-TBL(WS-JOURNAL-COUNT).
011420     MOVE WS-ACCT-ID-TBL(WS-MATCH-IDX)
011430                         TO WS-JRNL-ACCT-ID-TBL(WS-JOURNAL-COUNT).
011440     MOVE "F"            TO WS-JRNL-RESULT-TBL(WS-JOURNAL-COUNT).
011450     MOVE "U"            TO WS-JRNL-TYPE-TBL(WS-JOURNAL-COUNT).
011460     MOVE RQ-UB-AMOUNT   TO WS-JRNL-AMOUNT-TBL(WS-JOURNAL-COUNT).
011470     MOVE WS-ACCT-BALANCE-TBL(WS-MATCH-IDX)
011480                    TO WS-JRNL-SNAPSHOT-TBL(WS-JOURNAL-COUNT).
011490     MOVE WS-TIMESTAMP-FLAT
011500                         TO WS-JRNL-AT-TBL(WS-JOURNAL-COUNT).
011510     PERFORM 700-WRITE-ERROR-RECORD.
011520*-----------------------------------------------------------------
011530* Builds the ACCOUNT-RESPONSE-RECORD for USE-BALANCE, whichever
011540* of 600-POST-USE or 600-POST-FAILED-USE ran ahead of it -
011550* the response layout carries the resulting balance either way.
011560*-----------------------------------------------------------------
011570 600-WRITE-USE-RESPONSE.
011580     MOVE "5"                              TO RS-TYPE.
011590     MOVE WS-TXN-ID-FLAT                    TO RS-TX-ID.
011600     MOVE WS-ACCT-NUMBER-TBL(WS-MATCH-IDX)
011610                              TO RS-TX-ACCOUNT-NUMBER.
011620     MOVE "S"                               TO RS-TX-RESULT-TYPE.
011630     MOVE RQ-UB-AMOUNT                      TO RS-TX-AMOUNT.
011640     MOVE WS-TIMESTAMP-FLAT TO RS-TX-TRANSACTED-AT.
011650     WRITE ACCOUNT-RESPONSE-RECORD.
011660     ADD 1 TO WS-RESPONSE-WRITE-CNT.
011670*-----------------------------------------------------------------
011680* Sequential search of WS-JOURNAL-TABLE by transaction id, used
011690* by both QUERY-TRANSACTION and CANCEL-BALANCE's RULE-1 lookup.
011700*-----------------------------------------------------------------
011710 600-FIND-TXN-BY-ID.
011720     MOVE "N" TO WS-FOUND-SW.
011730     MOVE ZERO TO WS-MATCH-IDX.
011740     PERFORM 700-FIND-TXN-BY-ID-STEP
011750             VARYING WS-IDX FROM 1 BY 1
011760             UNTIL WS-IDX > WS-JOURNAL-COUNT OR WS-FOUND.
011770*-----------------------------------------------------------------
011780* CANCEL-BALANCE validation.  WS-TXN-MATCH-IDX still points at the
011790* original journal row found in 500-CANCEL-BALANCE; WS-MATCH-IDX
011800* now points at the account row named on the request.  RULE-2:
011810* the original transaction's account must be the same account
011820* named on this request (TRANSACTION-ACCOUNT-UN-MATCH).  RULE-3:
011830* the cancel amount must equal the original amount exactly - this
011840* shop does not support a partial cancel (CANCEL-MUST-FULLY).
011850* RULE-4: the original transaction may not be more than a year
011860* old (TOO-OLD-ORDER-TO-CANCEL).
011870*-----------------------------------------------------------------
011880* CANCEL-BALANCE's business rules, again checked in catalogue
011890* order (RULE-1, the transaction must exist, is screened by
011900* 600-FIND-TXN-BY-ID ahead of this paragraph):  RULE-2 the
011910* transaction has to belong to the account named on the request,
011920* RULE-3 the amount must match the original posting exactly - no
011930* partial cancels - and RULE-4 the transaction must still be
011940* inside the one-year cancellation window off WS-CUTOFF-YEAR/
011950* MONTH/DAY.
011960*-----------------------------------------------------------------
011970 600-VALIDATE-CANCEL.
011980     MOVE "Y" TO WS-VALID-SW.
011990* RULE-2 - the matched journal row has to belong to the account
012000* named on this request, not some other account's transaction
012010* that happens to carry the same transaction id text.
012020     IF  WS-JRNL-ACCT-ID-TBL(WS-TXN-MATCH-IDX) NOT =
012030         WS-ACCT-ID-TBL(WS-MATCH-IDX)
012040         MOVE "09" TO ER-ERROR-CODE
012050         MOVE "N"  TO WS-VALID-SW
012060         GO TO 600-VALIDATE-CANCEL-EXIT
012070     END-IF.
012080* RULE-3 - no partial cancels; the cancel amount must equal the
012090* original posting to the unit.
012100     IF  RQ-CB-AMOUNT NOT = WS-JRNL-AMOUNT-TBL(WS-TXN-MATCH-IDX)
012110         MOVE "10" TO ER-ERROR-CODE
012120         MOVE "N"  TO WS-VALID-SW
012130         GO TO 600-VALIDATE-CANCEL-EXIT
012140     END-IF.
012150* RULE-4 - the transaction must still be inside the one-year
012160* cancellation window; see 700-TEST-TXN-NOT-STALE.
012170     PERFORM 700-TEST-TXN-NOT-STALE.
012180     IF  WS-REQUEST-INVALID
012190         MOVE "11" TO ER-ERROR-CODE
012200     END-IF.
012210 600-VALIDATE-CANCEL-EXIT.
012220     EXIT.
012230*-----------------------------------------------------------------
012240* Reverses the original debit back onto the account and appends
012250* the reversing entry to WS-JOURNAL-TABLE.  Carries its own
012260* re-check against ACCTBAL before the credit posts, since a
012270* second CANCEL request racing the first inside the same run
012280* could otherwise overdraw nothing but still double-credit.
012290*-----------------------------------------------------------------
012300 600-POST-CANCEL.
012310     MOVE "C" TO WS-BC-OPERATION-CODE.
012320     MOVE WS-ACCT-BALANCE-TBL(WS-MATCH-IDX) TO WS-BC-OLD-BALANCE.
012330     MOVE RQ-CB-AMOUNT                      TO WS-BC-AMOUNT.
012340     CALL "ACCTBAL" USING WS-BAL-CHANGE-PARMS.
012350* ACCTBAL only ever rejects a credit ("C") on a bad operation code
012360* or an amount it cannot add without overflowing the packed
012370* field - RULE-1 through RULE-4 above already screened out the
012380* ordinary cancel-amount problems, so a reject here is treated as
012390* the generic INVALID-REQUEST, not a numbered RULE of its own.
012400     IF  WS-BC-REJECTED
012410         MOVE "12" TO ER-ERROR-CODE
012420         PERFORM 600-POST-FAILED-CANCEL
012430         GO TO 600-POST-CANCEL-EXIT
012440     END-IF.
012450     MOVE WS-BC-NEW-BALANCE TO WS-ACCT-BALANCE-TBL(WS-MATCH-IDX).
012460     PERFORM 700-BUILD-TIMESTAMP.
012470     PERFORM 700-BUILD-TXN-ID.
012480     ADD 1 TO WS-JOURNAL-COUNT.
012490     MOVE WS-TXN-ID-FLAT TO WS-JRNL-TXN-ID-TBL(WS-JOURNAL-COUNT).
012500     MOVE WS-ACCT-ID-TBL(WS-MATCH-IDX)
012510                         TO WS-JRNL-ACCT-ID-TBL(WS-JOURNAL-COUNT).
012520     MOVE "S"            TO WS-JRNL-RESULT-TBL(WS-JOURNAL-COUNT).
012530     MOVE "C"            TO WS-JRNL-TYPE-TBL(WS-JOURNAL-COUNT).
012540     MOVE RQ-CB-AMOUNT   TO WS-JRNL-AMOUNT-TBL(WS-JOURNAL-COUNT).
012550     MOVE WS-BC-NEW-BALANCE
012560                    TO WS-JRNL-SNAPSHOT-TBL(WS-JOURNAL-COUNT).
012570     MOVE WS-TIMESTAMP-FLAT
012580                         TO WS-JRNL-AT-TBL(WS-JOURNAL-COUNT).
012590     PERFORM 600-WRITE-CANCEL-RESPONSE.
012600 600-POST-CANCEL-EXIT.
012610     EXIT.
012620*-----------------------------------------------------------------
012630* Journals a CANCEL-BALANCE that 600-VALIDATE-CANCEL rejected,
012640* the same failed-attempt bookkeeping as 600-POST-FAILED-USE.
012650*-----------------------------------------------------------------
012660 600-POST-FAILED-CANCEL.
012670     PERFORM 700-BUILD-TIMESTAMP.
012680     PERFORM 700-BUILD-TXN-ID.
012690     ADD 1 TO WS-JOURNAL-COUNT.
012700     MOVE WS-TXN-ID-FLAT TO WS-JRNL-TXN-ID-TBL(WS-JOURNAL-COUNT).
012710     MOVE WS-ACCT-ID-TBL(WS-MATCH-IDX)
012720                         TO WS-JRNL-ACCT-ID-TBL(WS-JOURNAL-COUNT).
012730     MOVE "F"            TO WS-JRNL-RESULT-TBL(WS-JOURNAL-COUNT).
012740     MOVE "C"            TO WS-JRNL-TYPE-TBL(WS-JOURNAL-COUNT).
012750     MOVE RQ-CB-AMOUNT   TO WS-JRNL-AMOUNT-TBL(WS-JOURNAL-COUNT).
012760     MOVE WS-ACCT-BALANCE-TBL(WS-MATCH-IDX)
012770                    TO WS-JRNL-SNAPSHOT-TBL(WS-JOURNAL-COUNT).
012780     MOVE WS-TIMESTAMP-FLAT
012790                         TO WS-JRNL-AT-TBL(WS-JOURNAL-COUNT).
012800     PERFORM 700-WRITE-ERROR-RECORD.
012810*-----------------------------------------------------------------
012820* Builds the ACCOUNT-RESPONSE-RECORD for CANCEL-BALANCE, off
012830* whichever of 600-POST-CANCEL or 600-POST-FAILED-CANCEL ran.
012840*-----------------------------------------------------------------
012850 600-WRITE-CANCEL-RESPONSE.
012860     MOVE "6"                              TO RS-TYPE.
012870     MOVE WS-TXN-ID-FLAT                    TO RS-TX-ID.
012880     MOVE WS-ACCT-NUMBER-TBL(WS-MATCH-IDX)
012890                              TO RS-TX-ACCOUNT-NUMBER.
012900     MOVE "S"                               TO RS-TX-RESULT-TYPE.
012910     MOVE RQ-CB-AMOUNT                      TO RS-TX-AMOUNT.
012920     MOVE WS-TIMESTAMP-FLAT TO RS-TX-TRANSACTED-AT.
012930     WRITE ACCOUNT-RESPONSE-RECORD.
012940     ADD 1 TO WS-RESPONSE-WRITE-CNT.
012950*-----------------------------------------------------------------
012960* Builds the ACCOUNT-RESPONSE-RECORD for a successful QUERY-
012970* TRANSACTION, echoing the journal row's own fields back rather
012980* than deriving them - a query never changes what it reads.
012990*-----------------------------------------------------------------
013000 600-WRITE-QUERY-RESPONSE.
013010     MOVE "7"                TO RS-TYPE.
013020     MOVE WS-JRNL-TXN-ID-TBL(WS-MATCH-IDX)   TO RS-TX-ID.
013030     MOVE "**********" TO RS-TX-ACCOUNT-NUMBER.
013040     MOVE WS-JRNL-RESULT-TBL(WS-MATCH-IDX)   TO RS-TX-RESULT-TYPE.
013050     MOVE WS-JRNL-AMOUNT-TBL(WS-MATCH-IDX)   TO RS-TX-AMOUNT.
013060     MOVE WS-JRNL-AT-TBL(WS-MATCH-IDX) TO RS-TX-TRANSACTED-AT.
013070     WRITE ACCOUNT-RESPONSE-RECORD.
013080     ADD 1 TO WS-RESPONSE-WRITE-CNT.
013090*-----------------------------------------------------------------
013100* Table-search step shared by 600-FIND-USER's callers.  Broken
013110* out on its own paragraph number the way this shop breaks any
013120* PERFORM VARYING search out from the paragraph that decides
013130* what a hit or miss means.
013140*-----------------------------------------------------------------
013150 700-FIND-USER-STEP.
013160     IF  WS-USER-ID-TBL(WS-IDX) = WS-LOOKUP-USER-ID
013170         MOVE "Y"    TO WS-FOUND-SW
013180         MOVE WS-IDX TO WS-MATCH-IDX
013190     END-IF.
013200*-----------------------------------------------------------------
013210* Search step for 600-FIND-ACCT-BY-NUMBER - same VARYING-loop
013220* shape as 700-FIND-USER-STEP, against WS-ACCT-TABLE keyed by
013230* account number instead of user id.
013240*-----------------------------------------------------------------
013250 700-FIND-ACCT-BY-NUMBER-STEP.
013260     IF  WS-ACCT-NUMBER-TBL(WS-IDX) = WS-LOOKUP-ACCT-NUMBER
013270         MOVE "Y"    TO WS-FOUND-SW
013280         MOVE WS-IDX TO WS-MATCH-IDX
013290     END-IF.
013300*-----------------------------------------------------------------
013310* CR-0765 - count every row on file for the user, open or closed;
013320* the 10-account ceiling is against the master file, not the
013330* number of accounts currently in use.
013340*-----------------------------------------------------------------
013350* Search step for 600-COUNT-USER-ACCOUNTS - walks the whole
013360* table rather than stopping on first hit, since this one is
013370* counting matches, not locating a single row.
013380*-----------------------------------------------------------------
013390 700-COUNT-USER-ACCT-STEP.
013400     IF  WS-ACCT-USER-ID-TBL(WS-IDX) = WS-LOOKUP-USER-ID
013410         ADD 1 TO WS-USER-ACCT-CNT
013420     END-IF.
013430*-----------------------------------------------------------------
013440* Search step for 600-FIND-ACCT-BY-ID, keyed by the surrogate
013450* id instead of the business account number.
013460*-----------------------------------------------------------------
013470 700-FIND-ACCT-BY-ID-STEP.
013480     IF  WS-ACCT-ID-TBL(WS-IDX) = WS-LOOKUP-ACCT-ID
013490         MOVE "Y"    TO WS-FOUND-SW
013500         MOVE WS-IDX TO WS-MATCH-IDX
013510     END-IF.
013520*-----------------------------------------------------------------
013530* Search step for 600-FIND-TXN-BY-ID against WS-JOURNAL-TABLE.
013540*-----------------------------------------------------------------
013550 700-FIND-TXN-BY-ID-STEP.
013560     IF  WS-JRNL-TXN-ID-TBL(WS-IDX) = WS-LOOKUP-TXN-ID
013570         MOVE "Y"    TO WS-FOUND-SW
013580         MOVE WS-IDX TO WS-MATCH-IDX
013590     END-IF.
013600*-----------------------------------------------------------------
013610* Cancel cutoff test.  Per CR-0447/CR-0702 a transaction more than
013620* one year old (run date minus one year) may not be cancelled.
013630*-----------------------------------------------------------------
013640* RULE-4 support - compares the journal row's posting date
013650* against the WS-CUTOFF-YEAR/MONTH/DAY figured once per run in
013660* 200-INITIATE-POSTING-RUN, so the one-year cutoff is the same
013670* for every CANCEL request processed on a given run's date,
013680* not recomputed request by request.
013690*-----------------------------------------------------------------
013700 700-TEST-TXN-NOT-STALE.
013710     MOVE "Y" TO WS-VALID-SW.
013720     IF  WS-JRNL-AT-TBL(WS-TXN-MATCH-IDX)(1:4) < WS-CUTOFF-YEAR
013730         MOVE "N" TO WS-VALID-SW
013740         GO TO 700-TEST-TXN-NOT-STALE-EXIT
013750     END-IF.
013760     IF  WS-JRNL-AT-TBL(WS-TXN-MATCH-IDX)(1:4) = WS-CUTOFF-YEAR
013770         IF WS-JRNL-AT-TBL(WS-TXN-MATCH-IDX)(6:2) <
013780             WS-CUTOFF-MONTH
013790             MOVE "N" TO WS-VALID-SW
013800         ELSE
013810             IF WS-JRNL-AT-TBL(WS-TXN-MATCH-IDX)(6:2) =
013820                 WS-CUTOFF-MONTH
013830                 IF  WS-JRNL-AT-TBL(WS-TXN-MATCH-IDX)(9:2) <
013840                     WS-CUTOFF-DAY
013850                     MOVE "N" TO WS-VALID-SW
013860                 END-IF
013870             END-IF
013880         END-IF
013890     END-IF.
013900 700-TEST-TXN-NOT-STALE-EXIT.
013910     EXIT.
013920*-----------------------------------------------------------------
013930* Builds the flat 14-byte timestamp stamped on every response,
013940* error, and journal row this program writes - date from the
013950* system clock, time from WS-TXN-SEQUENCE so two records in the
013960* same run never collide even when ACCEPT ... FROM TIME would
013970* have returned the same clock tick twice.
013980*-----------------------------------------------------------------
013990 700-BUILD-TIMESTAMP.
014000     ACCEPT WS-TODAY-DATE-FLAT FROM DATE YYYYMMDD.
014010     MOVE WS-TODAY-YEAR  TO WS-TS-YEAR.
014020     MOVE WS-TODAY-MONTH TO WS-TS-MONTH.
014030     MOVE WS-TODAY-DAY   TO WS-TS-DAY.
014040     ACCEPT WS-TS-HOUR   FROM TIME.
014050     MOVE ZERO TO WS-TS-MINUTE WS-TS-SECOND.
014060*-----------------------------------------------------------------
014070* Builds the generated transaction id posted to WS-JOURNAL-
014080* TABLE - the run's julian date concatenated with the bumped
014090* WS-TXN-SEQUENCE, the same two-part scheme 600-NEXT-ACCT-
014100* NUMBER's shop uses for account numbers, just dated instead of
014110* a running total.
014120*-----------------------------------------------------------------
014130 700-BUILD-TXN-ID.
014140     ADD 1 TO WS-TXN-SEQUENCE.
014150     MOVE WS-TODAY-DATE-FLAT TO WS-TID-DATE.
014160     MOVE WS-TXN-SEQUENCE    TO WS-TID-SEQ.
014170*-----------------------------------------------------------------
014180* Common error-record writer - every RULE violation and the
014190* generic INVALID-REQUEST reject funnel through here so
014200* ACCOUNT-ERROR-FILE always carries the same layout no matter
014210* which paragraph raised the reject.
014220*-----------------------------------------------------------------
014230 700-WRITE-ERROR-RECORD.
014240     MOVE RQ-TYPE  TO ER-REQUEST-TYPE.
014250     MOVE RQ-DATA  TO ER-REQUEST-DATA.
014260     WRITE ACCOUNT-ERROR-RECORD.
014270     ADD 1 TO WS-ERROR-WRITE-CNT.
014280*-----------------------------------------------------------------
014290* GET-ACCOUNT's malformed/unexpected path - a negative surrogate
014300* id or a surrogate id with no matching master row.  Logged to the
014310* error file the same as any other reject, but under the generic
014320* INVALID-REQUEST code rather than a numbered RULE, so a reviewer
014330* scanning the error file can tell the two failure classes apart.
014340*-----------------------------------------------------------------
014350 900-REJECT-BAD-REQUEST.
014360     MOVE "12" TO ER-ERROR-CODE.
014370     PERFORM 700-WRITE-ERROR-RECORD.
014380
014390
014400
014410
