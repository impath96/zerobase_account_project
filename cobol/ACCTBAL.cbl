000100******************************************************************
000110* This program is the sub program to apply a balance change (a
000120*    USE debit or a CANCEL credit) to a single account, given the
000130*    account's current balance and the amount of the change.  It
000140*    carries the same amount-guard whether it is called as a
000150*    pre-check ahead of posting or at the point of posting itself.
000160******************************************************************
000170 IDENTIFICATION              DIVISION.
000180*-----------------------------------------------------------------
000190 PROGRAM-ID.                 ACCTBAL.
000200 AUTHOR.                     D. R. FELSTEAD.
000210 INSTALLATION.               MIDSTATE TRUST COMPANY - DATA
000220                             PROCESSING.
000230 DATE-WRITTEN.               AUGUST 14, 1987.
000240 DATE-COMPILED.
000250 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000260*-----------------------------------------------------------------
000270* CHANGE LOG
000280*-----------------------------------------------------------------
000290* DATE        BY   REQUEST   DESCRIPTION
000300* ----------  ---  --------  ---------------------------------
000310* 1987-08-14  DRF  CR-0114   ORIGINAL RELEASE - USE (DEBIT) GUARD
000320*                            AND ARITHMETIC ONLY.
000330* 1988-02-03  DRF  CR-0139   ADDED CANCEL (CREDIT) OPERATION AND
000340*                            NEGATIVE-AMOUNT GUARD FOR REVERSALS.
000350* 1992-07-22  SAP  CR-0410   BALANCE/AMOUNT FIELDS CONVERTED TO
000360*                            PACKED DECIMAL PER SYSTEMS STD S-114.
000370* 1998-01-08  CMR  CR-0610   YEAR 2000 REMEDIATION - REVIEWED CALL
000380*                            LOG DATE FIELD, EXPANDED TO 4-DIGIT
000390*                            YEAR.  NO OTHER Y2K EXPOSURE FOUND.
000400* 2001-08-14  PDV  CR-0702   ADDED OPERATOR REJECT MESSAGES SO
000410*                            CONSOLE LOG SHOWS WHICH GUARD FIRED.
000420* 2004-09-02  PDV  CR-0761   CALLING PROGRAM ACCTUPDT'S FAILED-
000430*                            TXN JOURNAL FIX; NO CHANGE HERE, BUT
000440*                            CONFIRMED A REJECT FROM EITHER GUARD
000450*                            STILL LEAVES LK-NEW-BALANCE UNTOUCHED
000460*                            SO THE CALLER CANNOT ACCIDENTALLY
000470*                            POST A STALE VALUE FROM A PRIOR CALL.
000480*-----------------------------------------------------------------
000490******************************************************************
000500 ENVIRONMENT                 DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION               SECTION.
000530 SOURCE-COMPUTER.            MIDSTATE-3090.
000540 OBJECT-COMPUTER.            MIDSTATE-3090.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570******************************************************************
000580 DATA                        DIVISION.
000590*-----------------------------------------------------------------
000600 WORKING-STORAGE             SECTION.
000610*-----------------------------------------------------------------
000620* Debug-display views over the packed working fields below, left
000630* in from before the S-114 packed-decimal conversion so a dump
000640* under the old debugging aid still shows a readable byte string
000650* instead of packed nibbles - never moved to or read from at run
000660* time, just there for anyone bringing this program up under the
000670* debugger.
000680 01  WS-DEBUG-VIEW.
000690     05  WS-DEBUG-OLD-BAL         PIC S9(13)     COMP-3.
000700     05  WS-DEBUG-AMOUNT          PIC S9(13)     COMP-3.
000710     05  WS-DEBUG-NEW-BAL         PIC S9(13)     COMP-3.
000720 01  WS-DEBUG-DISPLAY-VIEW REDEFINES WS-DEBUG-VIEW.
000730     05  WS-DEBUG-OLD-BAL-X       PIC X(07).
000740     05  WS-DEBUG-AMOUNT-X        PIC X(07).
000750     05  WS-DEBUG-NEW-BAL-X       PIC X(07).
000760* Spare guard-arithmetic work area - not wired into either guard
000770* below, kept from an earlier draft that computed the would-be
000780* new balance ahead of the sign test instead of relying on the
000790* straight comparison 200-APPLY-USE and 200-APPLY-CANCEL use now.
000800 01  WS-GUARD-CHECK.
000810     05  WS-GUARD-RESULT          PIC S9(13)     COMP-3.
000820 01  WS-GUARD-CHECK-SIGN REDEFINES WS-GUARD-CHECK.
000830     05  WS-GUARD-RESULT-BYTES    PIC X(07).
000840* Stamped into the console reject message's neighborhood by the
000850* CR-0702 DISPLAY statements below - not on the message text
000860* itself, just held here for whoever adds a dated reject log line
000870* later.
000880 01  WS-CALL-LOG-DATE.
000890     05  WS-CALL-YEAR             PIC 9(04).
000900     05  WS-CALL-MONTH            PIC 9(02).
000910     05  WS-CALL-DAY              PIC 9(02).
000920 01  WS-CALL-LOG-DATE-FLAT REDEFINES WS-CALL-LOG-DATE
000930                             PIC 9(08).
000940*-----------------------------------------------------------------
000950 LINKAGE                     SECTION.
000960*-----------------------------------------------------------------
000970* One parameter block for both operations - the caller sets LK-
000980* OPERATION-CODE to tell this program which guard and which sign
000990* of arithmetic to run, the same block layout ACCTUPDT's WS-BAL-
001000* CHANGE-PARMS mirrors field for field on the calling side.
001010 01  LK-BALANCE-CHANGE-PARMS.
001020     05  LK-OPERATION-CODE        PIC X(01).
001030         88  LK-OPERATION-IS-USE            VALUE "U".
001040         88  LK-OPERATION-IS-CANCEL         VALUE "C".
001050     05  LK-OLD-BALANCE           PIC S9(13)     COMP-3.
001060     05  LK-AMOUNT                PIC S9(13)     COMP-3.
001070     05  LK-NEW-BALANCE           PIC S9(13)     COMP-3.
001080     05  LK-REJECT-SWITCH         PIC X(01).
001090         88  LK-CHANGE-REJECTED              VALUE "Y".
001100         88  LK-CHANGE-ACCEPTED               VALUE "N".
001110******************************************************************
001120 PROCEDURE                   DIVISION    USING
001130                             LK-BALANCE-CHANGE-PARMS.
001140*-----------------------------------------------------------------
001150* Main procedure
001160*-----------------------------------------------------------------
001170 100-APPLY-BALANCE-CHANGE.
001180     ACCEPT   WS-CALL-LOG-DATE-FLAT       FROM DATE YYYYMMDD.
001190     MOVE     "N"                 TO      LK-REJECT-SWITCH.
001200     EVALUATE TRUE
001210         WHEN LK-OPERATION-IS-USE
001220             PERFORM 200-APPLY-USE
001230         WHEN LK-OPERATION-IS-CANCEL
001240             PERFORM 200-APPLY-CANCEL
001250         WHEN OTHER
001260             MOVE    "Y"          TO      LK-REJECT-SWITCH
001270     END-EVALUATE.
001280     EXIT     PROGRAM.
001290*-----------------------------------------------------------------
001300* Debit the account.  Amount exceeding the current balance is
001310* rejected here even though the caller already checked the same
001320* condition - the mutator does not trust the caller.
001330*-----------------------------------------------------------------
001340 200-APPLY-USE.
001350     IF  LK-AMOUNT > LK-OLD-BALANCE
001360         MOVE    "Y"              TO      LK-REJECT-SWITCH
001370         DISPLAY "ACCTBAL REJECT: AMOUNT-EXCEED-BALANCE"
001380     ELSE
001390         COMPUTE LK-NEW-BALANCE = LK-OLD-BALANCE - LK-AMOUNT
001400     END-IF.
001410*-----------------------------------------------------------------
001420* Credit the account for a reversal.  A negative amount can only
001430* reach here through a defective caller - reject it as
001440* INVALID-REQUEST rather than post it.
001450*-----------------------------------------------------------------
001460 200-APPLY-CANCEL.
001470     IF  LK-AMOUNT < ZERO
001480         MOVE    "Y"              TO      LK-REJECT-SWITCH
001490         DISPLAY "ACCTBAL REJECT: INVALID-REQUEST"
001500     ELSE
001510         COMPUTE LK-NEW-BALANCE = LK-OLD-BALANCE + LK-AMOUNT
001520     END-IF.
