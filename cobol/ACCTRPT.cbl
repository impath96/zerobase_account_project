000100******************************************************************
000110* This program prints the branch spot-check listing of posted
000120*    account transactions.  It is run against the account master
000130*    and transaction journal AFTER ACCTUPDT has rewritten them for
000140*    the night, purely so a branch supervisor has a paper trail to
000150*    balance against the teller slips - it is not itself part of
000160*    the posting logic and posts nothing.
000170*
000180* Used files
000190*    - Account Master File (line sequential) : ACCTMSTN
000200*    - Transaction Journal File (line sequential) : ACCTTRNN
000210*    - Transaction Listing Report : ACCTRPT.TXT
000220******************************************************************
000230 IDENTIFICATION              DIVISION.
000240*-----------------------------------------------------------------
000250 PROGRAM-ID.                 ACCTRPT.
000260 AUTHOR.                     K. J. WREN.
000270 INSTALLATION.               MIDSTATE TRUST COMPANY - DATA
000280                             PROCESSING.
000290 DATE-WRITTEN.               SEPTEMBER 30, 1990.
000300 DATE-COMPILED.
000310 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
000320*-----------------------------------------------------------------
000330* CHANGE LOG
000340*-----------------------------------------------------------------
000350* DATE        BY   REQUEST   DESCRIPTION
000360* ----------  ---  --------  ---------------------------------
000370* 1990-09-30  KJW  CR-0322   ORIGINAL RELEASE - LISTS EVERY
000380*                            POSTED TRANSACTION WITH AN ACCOUNT
000390*                            SUBTOTAL ON CHANGE OF ACCOUNT.
000400* 1992-07-22  SAP  CR-0410   AMOUNT/BALANCE FIELDS CONVERTED TO
000410*                            PACKED DECIMAL PER SYSTEMS STD S-114.
000420* 1996-04-15  CMR  CR-0561   ADDED FAILED-TRANSACTION COUNT TO THE
000430*                            RUN FOOTER PER BRANCH OPS REQUEST.
000440* 1998-01-08  CMR  CR-0610   YEAR 2000 REMEDIATION - TITLE LINE
000450*                            DATE EXPANDED TO 4-DIGIT YEAR.
000460* 2001-08-14  PDV  CR-0702   NOTE ADDED: REPORT IS A SPOT-CHECK
000470*                            AID ONLY - THE JOURNAL FILE, NOT THIS
000480*                            REPORT, IS THE SYSTEM OF RECORD.
000490*-----------------------------------------------------------------
000500******************************************************************
000510 ENVIRONMENT                 DIVISION.
000520*-----------------------------------------------------------------
000530 CONFIGURATION               SECTION.
000540 SOURCE-COMPUTER.            MIDSTATE-3090.
000550 OBJECT-COMPUTER.            MIDSTATE-3090.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580*-----------------------------------------------------------------
000590 INPUT-OUTPUT                SECTION.
000600 FILE-CONTROL.
000610     SELECT  ACCOUNT-MASTER-FILE-IN
000620             ASSIGN TO       "ACCTMSTN"
000630             ORGANIZATION IS LINE SEQUENTIAL.
000640
000650     SELECT  TRANSACTION-JOURNAL-FILE-IN
000660             ASSIGN TO       "ACCTTRNN"
000670             ORGANIZATION IS LINE SEQUENTIAL.
000680
000690     SELECT  ACCOUNT-LISTING-OUT
000700             ASSIGN TO       "ACCTRPT"
000710             ORGANIZATION IS LINE SEQUENTIAL.
000720******************************************************************
000730 DATA                        DIVISION.
000740*-----------------------------------------------------------------
000750 FILE                        SECTION.
000760*-----------------------------------------------------------------
000770 FD  ACCOUNT-MASTER-FILE-IN
000780     RECORD CONTAINS 100 CHARACTERS
000790     DATA RECORD IS ACCOUNT-MASTER-RECORD.
000800COPY "ACMSTREC.CPY".
000810
000820 FD  TRANSACTION-JOURNAL-FILE-IN
000830     RECORD CONTAINS 90 CHARACTERS
000840     DATA RECORD IS TRANSACTION-JOURNAL-RECORD.
000850COPY "TRNJRNREC.CPY".
000860
000870 FD  ACCOUNT-LISTING-OUT
000880     RECORD CONTAINS 80 CHARACTERS
000890     DATA RECORD IS LISTING-OUT.
000900* Single 80-byte print-line slot every WRITE ... FROM below moves
000910* one of the LISTING- record layouts into before it goes to the
000920* printer file - title, header, detail, subtotal, grand total or
000930* footer, one record shape at a time.
000940 01  LISTING-OUT                 PIC X(80).
000950*-----------------------------------------------------------------
000960 WORKING-STORAGE             SECTION.
000970*-----------------------------------------------------------------
000980* Table of month names, indexed off the run date - the same
000990* device the old report used for the day of the week, just keyed
001000* off the month instead.
001010*-----------------------------------------------------------------
001020 01  MONTH-RECORD.
001030     05  FILLER               PIC X(09) VALUE "JANUARY".
001040     05  FILLER               PIC X(09) VALUE "FEBRUARY".
001050     05  FILLER               PIC X(09) VALUE "MARCH".
001060     05  FILLER               PIC X(09) VALUE "APRIL".
001070     05  FILLER               PIC X(09) VALUE "MAY".
001080     05  FILLER               PIC X(09) VALUE "JUNE".
001090     05  FILLER               PIC X(09) VALUE "JULY".
001100     05  FILLER               PIC X(09) VALUE "AUGUST".
001110     05  FILLER               PIC X(09) VALUE "SEPTEMBER".
001120     05  FILLER               PIC X(09) VALUE "OCTOBER".
001130     05  FILLER               PIC X(09) VALUE "NOVEMBER".
001140     05  FILLER               PIC X(09) VALUE "DECEMBER".
001150 01  MONTH-TABLE REDEFINES MONTH-RECORD.
001160     05  MONTH-NAME            PIC X(09) OCCURS 12 TIMES.
001170
001180* Report cover line - printed once, at the top of page one only,
001190* AFTER ADVANCING TOP-OF-FORM so it always starts a fresh form.
001200 01  LISTING-TITLE.
001210     05  FILLER               PIC X(05) VALUE SPACES.
001220     05  FILLER               PIC X(30)
001230                               VALUE "TRANSACTION LISTING -".
001240     05  TITLE-MONTH-NAME      PIC X(09).
001250     05  FILLER               PIC X(01) VALUE SPACES.
001260     05  TITLE-DAY             PIC ZZ9.
001270     05  FILLER               PIC X(01) VALUE ",".
001280     05  TITLE-YEAR            PIC 9(04).
001290
001300* Column heading, reprinted at the top of every page after the
001310* first by 300-LISTING-PAGESKIP.
001320 01  LISTING-HEADER.
001330     05  FILLER               PIC X(01) VALUE SPACES.
001340     05  FILLER               PIC X(11) VALUE "ACCOUNT NO".
001350     05  FILLER               PIC X(11) VALUE "TXN ID".
001360     05  FILLER               PIC X(05) VALUE "TYPE".
001370     05  FILLER               PIC X(05) VALUE "RSLT".
001380     05  FILLER               PIC X(15) VALUE "AMOUNT".
001390     05  FILLER               PIC X(15) VALUE "BALANCE".
001400
001410* One line per transaction-journal record.  LD-ACCOUNT-NUMBER is
001420* looked up by 400-FIND-ACCT-BY-ID-STEP, not carried on the
001430* journal record itself - the journal only knows the account's
001440* surrogate id.
001450 01  LISTING-DETAIL.
001460     05  FILLER               PIC X(01) VALUE SPACES.
001470     05  LD-ACCOUNT-NUMBER     PIC X(10).
001480     05  FILLER               PIC X(01) VALUE SPACES.
001490     05  LD-TXN-ID             PIC X(10).
001500     05  FILLER               PIC X(01) VALUE SPACES.
001510     05  LD-TXN-TYPE           PIC X(04).
001520     05  FILLER               PIC X(01) VALUE SPACES.
001530     05  LD-RESULT             PIC X(04).
001540     05  FILLER               PIC X(01) VALUE SPACES.
001550     05  LD-AMOUNT             PIC Z,ZZZ,ZZ9.99-.
001560     05  FILLER               PIC X(01) VALUE SPACES.
001570     05  LD-BALANCE            PIC Z,ZZZ,ZZ9.99-.
001580
001590* Printed once per account, when the account id on the incoming
001600* journal changes or at end of run for the last account.
001610 01  LISTING-SUBTOTAL.
001620     05  FILLER               PIC X(01) VALUE SPACES.
001630     05  FILLER               PIC X(16) VALUE "ACCOUNT TOTAL -".
001640     05  SUB-ACCOUNT-NUMBER    PIC X(10).
001650     05  FILLER               PIC X(02) VALUE SPACES.
001660     05  SUBTOTAL-O            PIC Z,ZZZ,ZZ9.99-.
001670
001680* Printed once, after the last account's subtotal, ahead of the
001690* run-count footer.
001700 01  LISTING-GRAND-TOTAL.
001710     05  FILLER               PIC X(02) VALUE SPACES.
001720     05  FILLER               PIC X(16) VALUE "GRAND TOTAL".
001730     05  GRAND-TOTAL-O         PIC ZZ,ZZZ,ZZ9.99-.
001740
001750* Three of these print in a row at end of run, one per WS-
001760* COUNTERS run total, FOOTER-NAME/FOOTER-COUNTER reused for each.
001770 01  LISTING-FOOTER.
001780     05  FILLER               PIC X(02) VALUE SPACES.
001790     05  FOOTER-NAME           PIC X(20).
001800     05  FOOTER-COUNTER        PIC ZZZ,ZZ9.
001810*-----------------------------------------------------------------
001820* EOF flags for the two input files, the control-break flag that
001830* tells 200-PRINT-ONE-LISTING-LINE whether a subtotal is due, and
001840* the found/not-found flag the account lookup step sets.
001850*-----------------------------------------------------------------
001860 01  WS-RUN-SWITCHES.
001870     05  WS-JOURNAL-EOF-SW        PIC X(01) VALUE "N".
001880         88  WS-JOURNAL-EOF                 VALUE "Y".
001890     05  WS-MASTER-EOF-SW         PIC X(01) VALUE "N".
001900         88  WS-MASTER-EOF                  VALUE "Y".
001910     05  WS-FIRST-DETAIL-SW       PIC X(01) VALUE "Y".
001920         88  WS-FIRST-DETAIL                VALUE "Y".
001930     05  WS-FOUND-SW              PIC X(01) VALUE "N".
001940         88  WS-FOUND                       VALUE "Y".
001950
001960*-----------------------------------------------------------------
001970* Table subscripts and run totals, all binary per this shop's
001980* usual habit for anything that is only ever counted or indexed,
001990* never printed or keyed on directly.
002000*-----------------------------------------------------------------
002010 01  WS-COUNTERS                  COMP.
002020     05  WS-ACCT-COUNT             PIC 9(04) VALUE ZERO.
002030     05  WS-IDX                    PIC 9(04) VALUE ZERO.
002040     05  WS-MATCH-IDX              PIC 9(04) VALUE ZERO.
002050     05  WS-LINE-CNT               PIC 9(02) VALUE ZERO.
002060     05  WS-READ-CNT               PIC 9(06) VALUE ZERO.
002070     05  WS-WRITE-CNT              PIC 9(06) VALUE ZERO.
002080     05  WS-FAILED-CNT             PIC 9(06) VALUE ZERO.
002090
002100* Trimmed-down copy of the account master, id and account number
002110* only - this report never touches a balance off the master, only
002120* the balance snapshot already sitting on the journal record.
002130 01  WS-ACCT-TABLE.
002140     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
002150                        INDEXED BY WS-ACCT-IX.
002160         10  WS-ACCT-ID-TBL          PIC 9(09).
002170         10  WS-ACCT-NUMBER-TBL      PIC X(10).
002180
002190* Control-break keys for the account-level subtotal - WS-PRIOR-
002200* ACCT-ID is compared against the incoming record's account id
002210* every time through 200-PRINT-ONE-LISTING-LINE.
002220 01  WS-BREAK-KEYS.
002230     05  WS-CURRENT-ACCT-ID        PIC 9(09).
002240     05  WS-PRIOR-ACCT-ID          PIC 9(09) VALUE ZERO.
002250
002260* Running subtotal and grand total, reset to zero after each
002270* subtotal prints (the grand total is not reset until end of
002280* run).  The REDEFINES below is a leftover debug view kept from
002290* an earlier listing program this one's shape was carried over
002300* from; harmless, never referenced.
002310 01  WS-ACCUMULATORS.
002320     05  WS-ACCT-SUBTOTAL          PIC S9(13) COMP-3 VALUE ZERO.
002330     05  WS-GRAND-TOTAL            PIC S9(13) COMP-3 VALUE ZERO.
002340 01  WS-ACCUMULATORS-DEBUG-VIEW REDEFINES WS-ACCUMULATORS.
002350     05  WS-ACCT-SUBTOTAL-X        PIC X(07).
002360     05  WS-GRAND-TOTAL-X          PIC X(07).
002370
002380* Today's date for the report title line only - this program
002390* posts nothing, so unlike ACCTUPDT there is no cutoff arithmetic
002400* riding on it.
002410 01  WS-RUN-DATE.
002420     05  WS-RUN-YEAR               PIC 9(04).
002430     05  WS-RUN-MONTH              PIC 9(02).
002440     05  WS-RUN-DAY                PIC 9(02).
002450 01  WS-RUN-DATE-FLAT REDEFINES WS-RUN-DATE
002460                             PIC 9(08).
002470
002480 01  WS-LOOKUP-ACCT-ID             PIC 9(09).
002490******************************************************************
002500 PROCEDURE                   DIVISION.
002510*-----------------------------------------------------------------
002520* Report driver.  One transaction-journal record in, one detail
002530* line out, with a subtotal line whenever the account id
002540* changes and a grand total once the journal runs out.
002550*-----------------------------------------------------------------
002560 100-PRINT-ACCOUNT-LISTING.
002570     PERFORM 200-INITIATE-LISTING.
002580     PERFORM 200-PRINT-ONE-LISTING-LINE
002590             UNTIL WS-JOURNAL-EOF.
002600     PERFORM 200-TERMINATE-LISTING.
002610     STOP RUN.
002620*-----------------------------------------------------------------
002630* Opens the files, loads the account master into a lookup table
002640* the same in-memory-table way ACCTUPDT does, primes the
002650* journal read, and prints the title and column header before
002660* the first detail line goes out.
002670*-----------------------------------------------------------------
002680 200-INITIATE-LISTING.
002690     PERFORM 300-OPEN-LISTING-FILES.
002700     PERFORM 300-LOAD-ACCT-MASTER-TABLE UNTIL WS-MASTER-EOF.
002710     PERFORM 300-READ-JOURNAL-FILE.
002720     PERFORM 300-PRINT-LISTING-TITLE.
002730     PERFORM 300-PRINT-LISTING-HEADER.
002740*-----------------------------------------------------------------
002750* One journal record's worth of work: page-skip if the form is
002760* full, close out the running subtotal when the account id on
002770* this record differs from the last one printed, print the
002780* detail line, remember this record's account id as the new
002790* prior id, and prime the next journal read.
002800*-----------------------------------------------------------------
002810 200-PRINT-ONE-LISTING-LINE.
002820     IF  WS-LINE-CNT > 10
002830         PERFORM 300-LISTING-PAGESKIP
002840     END-IF.
002850     MOVE TJ-ACCT-ID TO WS-CURRENT-ACCT-ID.
002860     IF  NOT WS-FIRST-DETAIL
002870         AND WS-CURRENT-ACCT-ID NOT = WS-PRIOR-ACCT-ID
002880             PERFORM 300-PRINT-ACCT-SUBTOTAL
002890     END-IF.
002900     PERFORM 300-PRINT-LISTING-DETAIL.
002910     MOVE WS-CURRENT-ACCT-ID TO WS-PRIOR-ACCT-ID.
002920     MOVE "N" TO WS-FIRST-DETAIL-SW.
002930     PERFORM 300-READ-JOURNAL-FILE.
002940*-----------------------------------------------------------------
002950* End of run - the last account's subtotal never got a chance
002960* to print inside the main loop (nothing after it changed the
002970* account id), so it prints here before the grand total and the
002980* run-count footer.
002990*-----------------------------------------------------------------
003000 200-TERMINATE-LISTING.
003010     IF  NOT WS-FIRST-DETAIL
003020         PERFORM 300-PRINT-ACCT-SUBTOTAL
003030     END-IF.
003040     PERFORM 300-PRINT-LISTING-GRAND-TOTAL.
003050     PERFORM 300-PRINT-LISTING-FOOTER.
003060     PERFORM 300-CLOSE-LISTING-FILES.
003070*-----------------------------------------------------------------
003080* Master and journal are read-only for this program - ACCTRPT
003090* only ever reports on what ACCTUPDT already posted, it never
003100* changes a balance or a journal row.
003110*-----------------------------------------------------------------
003120 300-OPEN-LISTING-FILES.
003130     OPEN INPUT  ACCOUNT-MASTER-FILE-IN
003140                 TRANSACTION-JOURNAL-FILE-IN.
003150     OPEN OUTPUT ACCOUNT-LISTING-OUT.
003160*-----------------------------------------------------------------
003170* Pulls just the account id and account number columns off the
003180* master into WS-ACCT-TABLE - the only two fields this listing
003190* ever needs off the master record.
003200*-----------------------------------------------------------------
003210 300-LOAD-ACCT-MASTER-TABLE.
003220     READ ACCOUNT-MASTER-FILE-IN
003230         AT END
003240             MOVE "Y" TO WS-MASTER-EOF-SW
003250         NOT AT END
003260             ADD 1 TO WS-ACCT-COUNT
003270             MOVE AM-ACCT-ID
003280                          TO WS-ACCT-ID-TBL(WS-ACCT-COUNT)
003290             MOVE AM-ACCT-NUMBER
003300                          TO WS-ACCT-NUMBER-TBL(WS-ACCT-COUNT)
003310     END-READ.
003320*-----------------------------------------------------------------
003330* Primes and re-primes TRANSACTION-JOURNAL-FILE-IN, the same
003340* priming-read shape ACCTUPDT uses on its request file.  Also
003350* keeps the running read count and failed-transaction count that
003360* print on the footer at end of run.
003370*-----------------------------------------------------------------
003380 300-READ-JOURNAL-FILE.
003390     READ TRANSACTION-JOURNAL-FILE-IN
003400         AT END
003410             MOVE "Y" TO WS-JOURNAL-EOF-SW
003420         NOT AT END
003430             ADD 1 TO WS-READ-CNT
003440             ADD 1 TO WS-LINE-CNT
003450             IF  TJ-FAILED
003460                 ADD 1 TO WS-FAILED-CNT
003470             END-IF
003480     END-READ.
003490*-----------------------------------------------------------------
003500* Report title line carries today's run date spelled out with
003510* the month-name table below, not the numeric YYYYMMDD form -
003520* branch management wanted the daily listing to read like a
003530* dated report cover, not a system dump.
003540*-----------------------------------------------------------------
003550 300-PRINT-LISTING-TITLE.
003560     ACCEPT WS-RUN-DATE-FLAT FROM DATE YYYYMMDD.
003570     MOVE MONTH-NAME(WS-RUN-MONTH) TO TITLE-MONTH-NAME.
003580     MOVE WS-RUN-DAY                TO TITLE-DAY.
003590     MOVE WS-RUN-YEAR                TO TITLE-YEAR.
003600     WRITE LISTING-OUT FROM LISTING-TITLE
003610           AFTER ADVANCING TOP-OF-FORM.
003620*-----------------------------------------------------------------
003630* Column header, plus one blank spacer line under it before the
003640* first detail line prints.  Reprinted by 300-LISTING-PAGESKIP
003650* at the top of every new page after the first.
003660*-----------------------------------------------------------------
003670 300-PRINT-LISTING-HEADER.
003680     WRITE LISTING-OUT FROM LISTING-HEADER
003690           AFTER ADVANCING 2 LINES.
003700     MOVE SPACES TO LISTING-OUT.
003710     WRITE LISTING-OUT.
003720*-----------------------------------------------------------------
003730* Ten detail lines to a page, matching this shop's standard
003740* 66-line form (title, header, ten details, subtotal and footer
003750* room) - WS-LINE-CNT is reset here and bumped again in
003760* 300-READ-JOURNAL-FILE for the next page's count.
003770*-----------------------------------------------------------------
003780 300-LISTING-PAGESKIP.
003790     MOVE SPACES TO LISTING-OUT.
003800     WRITE LISTING-OUT AFTER ADVANCING TOP-OF-FORM.
003810     PERFORM 300-PRINT-LISTING-HEADER.
003820     MOVE ZERO TO WS-LINE-CNT.
003830*-----------------------------------------------------------------
003840* Find the account number for the account on this transaction.
003850* There is no ISAM in this shop's run-time so the account master
003860* rode into WS-ACCT-TABLE at start of run and is scanned here by
003870* table lookup instead of a random READ, per this shop's usual
003880* in-memory table convention for a sequential master.
003890*-----------------------------------------------------------------
003900 300-PRINT-LISTING-DETAIL.
003910     MOVE TJ-ACCT-ID TO WS-LOOKUP-ACCT-ID.
003920     MOVE "N" TO WS-FOUND-SW.
003930     MOVE ZERO TO WS-MATCH-IDX.
003940     PERFORM 400-FIND-ACCT-BY-ID-STEP
003950             VARYING WS-IDX FROM 1 BY 1
003960             UNTIL WS-IDX > WS-ACCT-COUNT OR WS-FOUND.
003970     IF  WS-FOUND
003980         MOVE WS-ACCT-NUMBER-TBL(WS-MATCH-IDX)
003990                                    TO LD-ACCOUNT-NUMBER
004000     ELSE
004010         MOVE "**********" TO LD-ACCOUNT-NUMBER
004020     END-IF.
004030     MOVE TJ-TXN-ID(1:10)   TO LD-TXN-ID.
004040     MOVE TJ-TXN-TYPE       TO LD-TXN-TYPE.
004050     MOVE TJ-RESULT-TYPE    TO LD-RESULT.
004060     MOVE TJ-AMOUNT         TO LD-AMOUNT.
004070     MOVE TJ-BALANCE-SNAPSHOT TO LD-BALANCE.
004080     WRITE LISTING-OUT FROM LISTING-DETAIL.
004090     ADD 1 TO WS-WRITE-CNT.
004100     IF  TJ-SUCCESS
004110         ADD TJ-AMOUNT TO WS-ACCT-SUBTOTAL WS-GRAND-TOTAL
004120     END-IF.
004130*-----------------------------------------------------------------
004140* Search step shared by 300-PRINT-LISTING-DETAIL and 300-PRINT-
004150* ACCT-SUBTOTAL, keyed by account id - the account number needed
004160* for the printed line is not on the journal record itself.
004170*-----------------------------------------------------------------
004180 400-FIND-ACCT-BY-ID-STEP.
004190     IF  WS-ACCT-ID-TBL(WS-IDX) = WS-LOOKUP-ACCT-ID
004200         MOVE "Y"    TO WS-FOUND-SW
004210         MOVE WS-IDX TO WS-MATCH-IDX
004220     END-IF.
004230*-----------------------------------------------------------------
004240* Looks the just-finished account back up by id (WS-PRIOR-ACCT-
004250* ID, not the current record's id) purely to print its account
004260* number on the subtotal line - the subtotal amount itself was
004270* already accumulated detail line by detail line above.
004280*-----------------------------------------------------------------
004290 300-PRINT-ACCT-SUBTOTAL.
004300     MOVE ZERO TO WS-LOOKUP-ACCT-ID.
004310     MOVE WS-PRIOR-ACCT-ID TO WS-LOOKUP-ACCT-ID.
004320     MOVE "N" TO WS-FOUND-SW.
004330     MOVE ZERO TO WS-MATCH-IDX.
004340     PERFORM 400-FIND-ACCT-BY-ID-STEP
004350             VARYING WS-IDX FROM 1 BY 1
004360             UNTIL WS-IDX > WS-ACCT-COUNT OR WS-FOUND.
004370     IF  WS-FOUND
004380         MOVE WS-ACCT-NUMBER-TBL(WS-MATCH-IDX)
004390                                    TO SUB-ACCOUNT-NUMBER
004400     ELSE
004410         MOVE "**********" TO SUB-ACCOUNT-NUMBER
004420     END-IF.
004430     MOVE WS-ACCT-SUBTOTAL TO SUBTOTAL-O.
004440     WRITE LISTING-OUT FROM LISTING-SUBTOTAL
004450           AFTER ADVANCING 1 LINES.
004460     MOVE ZERO TO WS-ACCT-SUBTOTAL.
004470*-----------------------------------------------------------------
004480* Grand total across every successful transaction in the run,
004490* accumulated the same way as the per-account subtotal, just
004500* never reset mid-run.
004510*-----------------------------------------------------------------
004520 300-PRINT-LISTING-GRAND-TOTAL.
004530     MOVE WS-GRAND-TOTAL TO GRAND-TOTAL-O.
004540     WRITE LISTING-OUT FROM LISTING-GRAND-TOTAL
004550           AFTER ADVANCING 2 LINES.
004560*-----------------------------------------------------------------
004570* Three run-count lines a branch auditor checks the listing
004580* against the day's posting run log by: how many journal rows
004590* were read, how many detail lines this program wrote (should
004600* match the read count one for one), and how many of those were
004610* failed postings rather than successful ones.
004620*-----------------------------------------------------------------
004630 300-PRINT-LISTING-FOOTER.
004640     MOVE "TRANSACTIONS READ"    TO FOOTER-NAME.
004650     MOVE WS-READ-CNT            TO FOOTER-COUNTER.
004660     WRITE LISTING-OUT FROM LISTING-FOOTER
004670           AFTER ADVANCING 2 LINES.
004680     MOVE "LINES WRITTEN"        TO FOOTER-NAME.
004690     MOVE WS-WRITE-CNT           TO FOOTER-COUNTER.
004700     WRITE LISTING-OUT FROM LISTING-FOOTER
004710           AFTER ADVANCING 1 LINES.
004720     MOVE "FAILED TRANSACTIONS"  TO FOOTER-NAME.
004730     MOVE WS-FAILED-CNT          TO FOOTER-COUNTER.
004740     WRITE LISTING-OUT FROM LISTING-FOOTER
004750           AFTER ADVANCING 1 LINES.
004760*-----------------------------------------------------------------
004770* Closes the two input files and the printer file.  Nothing else
004780* to flush - this report keeps no output table of its own.
004790*-----------------------------------------------------------------
004800 300-CLOSE-LISTING-FILES.
004810     CLOSE ACCOUNT-MASTER-FILE-IN
004820           TRANSACTION-JOURNAL-FILE-IN
004830           ACCOUNT-LISTING-OUT.
004840
