000100*-----------------------------------------------------------------
000110* ACREQREC.CPY
000120* Layout of one REQUEST-TRANSACTION-FILE row -- a single request
000130* fed to the posting batch.  RQ-TYPE says which of the seven
000140* AccountService/TransactionService operations this row drives;
000150* RQ-DATA is redefined seven ways, one per operation, the same
000160* one-code-many-shapes convention this shop uses on every
000170* transaction file it feeds a batch driver.
000180*-----------------------------------------------------------------
000190 01  REQUEST-TRANSACTION-RECORD.
000200     05  RQ-TYPE                  PIC X(01).
000210         88  RQ-OPEN-ACCOUNT               VALUE "1".
000220         88  RQ-CLOSE-ACCOUNT               VALUE "2".
000230         88  RQ-LIST-ACCOUNTS               VALUE "3".
000240         88  RQ-GET-ACCOUNT                 VALUE "4".
000250         88  RQ-USE-BALANCE                 VALUE "5".
000260         88  RQ-CANCEL-BALANCE              VALUE "6".
000270         88  RQ-QUERY-TRANSACTION           VALUE "7".
000280     05  RQ-DATA                  PIC X(50).
000290     05  RQ-OPEN-ACCT-DATA REDEFINES RQ-DATA.
000300         10  RQ-OA-USER-ID             PIC 9(09).
000310         10  RQ-OA-INITIAL-BALANCE     PIC S9(13) COMP-3.
000320         10  FILLER                    PIC X(34).
000330     05  RQ-CLOSE-ACCT-DATA REDEFINES RQ-DATA.
000340         10  RQ-CA-USER-ID             PIC 9(09).
000350         10  RQ-CA-ACCOUNT-NUMBER      PIC X(10).
000360         10  FILLER                    PIC X(31).
000370     05  RQ-LIST-ACCT-DATA REDEFINES RQ-DATA.
000380         10  RQ-LA-USER-ID             PIC 9(09).
000390         10  FILLER                    PIC X(41).
000400     05  RQ-GET-ACCT-DATA REDEFINES RQ-DATA.
000410         10  RQ-GA-ACCT-ID             PIC S9(09).
000420         10  FILLER                    PIC X(41).
000430     05  RQ-USE-BAL-DATA REDEFINES RQ-DATA.
000440         10  RQ-UB-USER-ID             PIC 9(09).
000450         10  RQ-UB-ACCOUNT-NUMBER      PIC X(10).
000460         10  RQ-UB-AMOUNT              PIC S9(13) COMP-3.
000470         10  FILLER                    PIC X(24).
000480     05  RQ-CANCEL-BAL-DATA REDEFINES RQ-DATA.
000490         10  RQ-CB-TRANSACTION-ID      PIC X(32).
000500         10  RQ-CB-ACCOUNT-NUMBER      PIC X(10).
000510         10  RQ-CB-AMOUNT              PIC S9(13) COMP-3.
000520         10  FILLER                    PIC X(01).
000530     05  RQ-QUERY-TXN-DATA REDEFINES RQ-DATA.
000540         10  RQ-QT-TRANSACTION-ID      PIC X(32).
000550         10  FILLER                    PIC X(18).
