000100*-----------------------------------------------------------------
000110* TRNJRNREC.CPY
000120* Layout of one TRANSACTION-JOURNAL-FILE row -- one row per
000130* posting attempt, whether it succeeded or failed.  A failed row
000140* still carries the account's unchanged balance in
000150* TJ-BALANCE-SNAPSHOT, since a FAIL result applies no mutation.
000160*-----------------------------------------------------------------
000170 01  TRANSACTION-JOURNAL-RECORD.
000180     05  TJ-TXN-ID                PIC X(32).
000190     05  TJ-ACCT-ID               PIC 9(09).
000200     05  TJ-RESULT-TYPE           PIC X(01).
000210         88  TJ-SUCCESS                    VALUE "S".
000220         88  TJ-FAILED                     VALUE "F".
000230     05  TJ-TXN-TYPE              PIC X(01).
000240         88  TJ-IS-USE                     VALUE "U".
000250         88  TJ-IS-CANCEL                  VALUE "C".
000260     05  TJ-AMOUNT                PIC S9(13)     COMP-3.
000270     05  TJ-BALANCE-SNAPSHOT      PIC S9(13)     COMP-3.
000280     05  TJ-TRANSACTED-AT         PIC X(26).
000290     05  FILLER                   PIC X(07).
