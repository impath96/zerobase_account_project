000100*-----------------------------------------------------------------
000110* ACERRREC.CPY
000120* Layout of one ACCOUNT-ERROR-FILE row -- written whenever a
000130* request is rejected by a BUSINESS RULE check.  ER-ERROR-CODE
000140* carries the catalogue entry that fired; ER-REQUEST-DATA is the
000150* rejected row's own RQ-DATA, echoed back verbatim per the
000160* systems-standard reject-file layout this shop has used since
000170* the mid-1980s so an operator can trace a reject to its source.
000180*-----------------------------------------------------------------
000190 01  ACCOUNT-ERROR-RECORD.
000200     05  ER-ERROR-CODE             PIC X(02).
000210         88  ER-USER-NOT-FOUND               VALUE "01".
000220         88  ER-ACCOUNT-NOT-FOUND            VALUE "02".
000230         88  ER-TRANSACTION-NOT-FOUND        VALUE "03".
000240         88  ER-MAX-ACCOUNT-PER-USER-10      VALUE "04".
000250         88  ER-USER-ACCOUNT-UN-MATCH        VALUE "05".
000260         88  ER-ACCOUNT-ALREADY-UNREGISTERED VALUE "06".
000270         88  ER-BALANCE-NOT-EMPTY            VALUE "07".
000280         88  ER-AMOUNT-EXCEED-BALANCE        VALUE "08".
000290         88  ER-TRANSACTION-ACCOUNT-UN-MATCH VALUE "09".
000300         88  ER-CANCEL-MUST-FULLY            VALUE "10".
000310         88  ER-TOO-OLD-ORDER-TO-CANCEL      VALUE "11".
000320         88  ER-INVALID-REQUEST              VALUE "12".
000330     05  ER-REQUEST-TYPE           PIC X(01).
000340     05  ER-REQUEST-DATA           PIC X(50).
000350     05  FILLER                    PIC X(01).
