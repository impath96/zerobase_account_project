000100*-----------------------------------------------------------------
000110* ACRSPREC.CPY
000120* Layout of one ACCOUNT-RESPONSE-FILE row -- the single-row echo
000130* the posting batch writes back for every request it accepts.
000140* RS-TYPE mirrors the REQUEST-TRANSACTION-RECORD's RQ-TYPE so a
000150* downstream reader can tell which REDEFINES applies.
000160*-----------------------------------------------------------------
000170 01  ACCOUNT-RESPONSE-RECORD.
000180     05  RS-TYPE                  PIC X(01).
000190     05  RS-DATA                  PIC X(97).
000200     05  RS-OPEN-CLOSE-DATA REDEFINES RS-DATA.
000210         10  RS-OC-USER-ID             PIC 9(09).
000220         10  RS-OC-ACCOUNT-NUMBER      PIC X(10).
000230         10  RS-OC-BALANCE            PIC S9(13)
000240                                       SIGN LEADING SEPARATE.
000250         10  RS-OC-REGISTERED-AT       PIC X(26).
000260         10  RS-OC-UNREGISTERED-AT     PIC X(26).
000270         10  FILLER                    PIC X(12).
000280     05  RS-LIST-DATA REDEFINES RS-DATA.
000290         10  RS-LS-ACCOUNT-NUMBER      PIC X(10).
000300         10  RS-LS-BALANCE            PIC S9(13)
000310                                       SIGN LEADING SEPARATE.
000320         10  FILLER                    PIC X(73).
000330     05  RS-GET-ACCT-DATA REDEFINES RS-DATA.
000340         10  RS-GA-ACCT-ID            PIC S9(09)
000350                                       SIGN LEADING SEPARATE.
000360         10  RS-GA-USER-ID             PIC 9(09).
000370         10  RS-GA-ACCOUNT-NUMBER      PIC X(10).
000380         10  RS-GA-STATUS              PIC X(01).
000390         10  RS-GA-BALANCE            PIC S9(13)
000400                                       SIGN LEADING SEPARATE.
000410         10  RS-GA-REGISTERED-AT       PIC X(26).
000420         10  RS-GA-UNREGISTERED-AT     PIC X(26).
000430         10  FILLER                    PIC X(01).
000440     05  RS-USE-CANCEL-DATA REDEFINES RS-DATA.
000450         10  RS-TX-ID                  PIC X(32).
000460         10  RS-TX-ACCOUNT-NUMBER      PIC X(10).
000470         10  RS-TX-RESULT-TYPE         PIC X(01).
000480         10  RS-TX-AMOUNT             PIC S9(13)
000490                                       SIGN LEADING SEPARATE.
000500         10  RS-TX-TRANSACTED-AT       PIC X(26).
000510         10  FILLER                    PIC X(14).
