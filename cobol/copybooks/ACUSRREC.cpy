000100*-----------------------------------------------------------------
000110* ACUSRREC.CPY
000120* Layout of one ACCOUNT-USER-FILE row -- the read-only roster of
000130* users who are allowed to own accounts.  Loaded whole into
000140* WS-USER-TABLE by the posting batch; never rewritten by this
000150* system.
000160*-----------------------------------------------------------------
000170 01  ACCOUNT-USER-RECORD.
000180     05  AU-USER-ID              PIC 9(09).
000190     05  AU-USER-NAME            PIC X(20).
000200     05  FILLER                  PIC X(11).
