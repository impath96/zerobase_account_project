000100*-----------------------------------------------------------------
000110* ACMSTREC.CPY
000120* Layout of one ACCOUNT-MASTER-FILE row -- one row per account,
000130* open or closed.  AM-ACCT-ID is the surrogate key the posting
000140* batch uses for "highest id so far" ordering when it assigns the
000150* next account number; AM-ACCT-NUMBER is the 10-digit number the
000160* outside world knows the account by.
000170*-----------------------------------------------------------------
000180 01  ACCOUNT-MASTER-RECORD.
000190     05  AM-ACCT-ID               PIC 9(09).
000200     05  AM-USER-ID               PIC 9(09).
000210     05  AM-ACCT-NUMBER           PIC X(10).
000220     05  AM-ACCT-STATUS           PIC X(01).
000230         88  AM-ACCT-IN-USE                VALUE "1".
000240         88  AM-ACCT-UNREGISTERED          VALUE "2".
000250     05  AM-ACCT-BALANCE          PIC S9(13)     COMP-3.
000260     05  AM-REGISTERED-AT         PIC X(26).
000270     05  AM-UNREGISTERED-AT       PIC X(26).
000280     05  FILLER                   PIC X(12).
